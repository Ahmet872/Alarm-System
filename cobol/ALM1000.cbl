000100*****************************************************************
000110* PROGRAM........: ALM1000
000120* TITLE..........: ALARM MASTER MAINTENANCE
000130* SYSTEM.........: FINANCIAL ALARM MONITORING SYSTEM (FAMS)
000140* FUNCTION.......: APPLIES ADD / CHANGE / DELETE REGISTRATION
000150*                  TRANSACTIONS AGAINST THE ALARM MASTER FILE.
000160*                  VALIDATES EVERY ADD AND CHANGE TRANSACTION
000170*                  BEFORE IT IS APPLIED.  REJECTED TRANSACTIONS
000180*                  ARE WRITTEN TO ALMREJ WITH A REASON MESSAGE.
000190*                  RUNS AHEAD OF ALM2000 EACH CYCLE SO THAT THE
000200*                  ALARM MASTER REFLECTS THE LATEST REGISTRATIONS
000210*                  BEFORE THE CONDITION SCAN.
000220*****************************************************************
000230*
000240* CHANGE LOG
000250*
000260*    DATE       BY    REQUEST     DESCRIPTION
000270*    ---------  ----  ----------  --------------------------------
000280*    03/11/87   RJH   INI-0001    ORIGINAL CODING - NEW ALARM
000290*                                 REGISTRATION FEED, MATCH-MERGE
000300*                                 SHAPE STANDARD FOR MASTER FILE
000310*                                 MAINTENANCE IN THIS SHOP.
000320*    09/02/87   RJH   CR-0014     ADDED VALIDATION OF ASSET CLASS
000330*                                 AND ALARM TYPE ON ADD.
000340*    04/19/88   DLK   CR-0037     ADDED PRICE/RSI/BOLLINGER PARM
000350*                                 VALIDATION (WAS MISSING - PROD
000360*                                 INCIDENT 88-114, BAD THRESHOLD
000370*                                 LOADED AND NEVER CAUGHT).
000380*    11/30/89   DLK   CR-0058     CHANGE TRANSACTIONS NOW VALIDATE
000390*                                 THE MERGED RECORD, NOT JUST THE
000400*                                 FIELDS PRESENT ON THE TRAN.
000410*    07/06/91   MPT   CR-0091     EMAIL ADDRESS VALIDATION ADDED
000420*                                 PER AUDIT FINDING 91-06.
000430*    02/14/93   MPT   CR-0110     DEFAULT DIRECTION TO ABOVE WHEN
000440*                                 BLANK ON A PRICE ALARM ADD.
000450*    08/22/94   RJH   CR-0126     REJECT FILE NOW CARRIES THE FULL
000460*                                 TRANSACTION IMAGE, NOT JUST THE
000470*                                 KEY, TO SPEED UP RE-KEYING.
000480*    01/09/96   DLK   CR-0145     STOP TREATING SPACES IN AT-PERIOD
000490*                                 AS ZERO ON RSI/BOLLINGER ADDS.
000500*    06/17/98   SFC   Y2K-0003    CREATED-AT AND LAST-CHECK-AT
000510*                                 STAMPS SWITCHED FROM 2-DIGIT TO
000520*                                 4-DIGIT CENTURY (ACCEPT FROM
000530*                                 DATE YYYYMMDD).  Y2K REMEDIATION.
000540*    11/02/99   SFC   Y2K-0009    Y2K REGRESSION PASS - NO FURTHER
000550*                                 CHANGES REQUIRED IN THIS MODULE.
000560*    05/28/02   PNV   CR-0178     ADDED AUDIT-RESERVED FILLER TO
000570*                                 THE MASTER RECORD FOR THE FUTURE
000580*                                 AUDIT TRAIL PROJECT (CR-0178
000590*                                 SHELVED - FIELD LEFT RESERVED).
000600*    10/03/06   PNV   CR-0203     STD-DEV NOW REQUIRED GREATER
000610*                                 THAN ZERO ON BOLLINGER ADD/CHANGE
000620*                                 (WAS ONLY CHECKED NOT NEGATIVE).
000630*    03/15/11   KAO   CR-0241     REJECT REASON TEXT WIDENED AND
000640*                                 STANDARDIZED ACROSS ALL EDITS.
000650*    09/09/15   KAO   CR-0266     THRESHOLD RANGE CHECK (0-100)
000660*                                 CORRECTED - UPPER BOUND WAS
000670*                                 EXCLUSIVE, SPEC CALLS FOR
000680*                                 INCLUSIVE 100.
000690*    02/27/20   TQR   CR-0299     MINOR - RENUMBERED PARAGRAPHS IN
000700*                                 THE 1900 VALIDATION RANGE FOR
000710*                                 READABILITY.  NO LOGIC CHANGE.
000720*    07/14/23   TQR   CR-0318     ASSET SYMBOL LENGTH CHECK NOW
000730*                                 REJECTS TRAILING-BLANK-ONLY
000740*                                 SYMBOLS (WAS ACCEPTING SPACES).
000750*    03/02/26   WDH   CR-0341     ADD AND CHANGE NO LONGER MOVE ALL
000760*                                 THREE PARAMETER GROUPS IN LINE -
000770*                                 THE UNCONDITIONAL MOVES WERE
000780*                                 STOMPING AM-PARM-AREA THROUGH THE
000790*                                 REDEFINES (PROD INCIDENT 26-04 -
000800*                                 EVERY PRICE AND RSI ALARM ON THE
000810*                                 MASTER HAD A GARBLED PARAMETER).
000820*                                 PARM MOVE NOW DISPATCHES ON
000830*                                 AT-ALARM-TYPE FIRST, SAME AS THE
000840*                                 EVALUATOR IN ALM2000.
000850*    03/02/26   WDH   CR-0342     REVIEW PASS - HEADER AND INLINE
000860*                                 COMMENTS NO LONGER NAME OTHER
000870*                                 PROGRAMS BY AN OLD PROJECT CODE
000880*                                 NAME THAT NEVER MEANT ANYTHING
000890*                                 TO THIS SHOP.  1900 VALIDATION
000900*                                 NOW RUNS AS A PERFORM THRU WITH
000910*                                 EACH EDIT GOING TO 1945 ON
000920*                                 FAILURE, AND WS-AT-SIGN-COUNT
000930*                                 IS NOW A 77-LEVEL - CONSISTENT
000940*                                 WITH SHOP STANDARDS FOR A
000950*                                 STANDALONE COUNTER.
000960*    03/09/26   WDH   CR-0343     ADD/CHANGE/CARRY-FORWARD NOW
000970*                                 BUILD THE OUTPUT RECORD IN A
000980*                                 SEPARATE NEW-ALARM-MASTER-RECORD
000990*                                 BUFFER INSTEAD OF THE RETAINED
001000*                                 READ BUFFER (PROD INCIDENT 26-07
001010*                                 - THE UNCONDITIONAL SPACE-FILL AT
001020*                                 THE TOP OF 1000 WAS WIPING THE
001030*                                 RETAINED MASTER KEY, INCLUDING
001040*                                 THE HIGH-VALUES EOF SENTINEL,
001050*                                 BETWEEN A RUN OF HI-MASTER
001060*                                 PASSES).  SAME TWO-BUFFER SPLIT
001070*                                 THIS SHOP HAS ALWAYS USED FOR
001080*                                 MATCH-MERGE MASTER MAINTENANCE.
001090*****************************************************************
001100
001110 IDENTIFICATION DIVISION.
001120
001130 PROGRAM-ID.    ALM1000.
001140 AUTHOR.        R J HALVERSEN.
001150 INSTALLATION.  MERIDIAN SECURITIES - INFO SYSTEMS DIV.
001160 DATE-WRITTEN.  03/11/87.
001170 DATE-COMPILED.
001180 SECURITY.      CONFIDENTIAL.
001190
001200*****************************************************************
001210*    ALM1000 READS THE ALARM REGISTRATION TRANSACTION FILE
001220*    (ALMTRAN) AND MATCHES IT AGAINST THE OLD ALARM MASTER
001230*    (OLDALM) BY ALARM-ID, THE SAME OLD-MASTER/TRANSACTION/
001240*    NEW-MASTER PATTERN USED THROUGHOUT THIS SHOP.  VALID ADD
001250*    AND CHANGE TRANSACTIONS ARE APPLIED, DELETE TRANSACTIONS
001260*    DROP THE MASTER RECORD, AND UNMATCHED MASTER RECORDS ARE
001270*    CARRIED FORWARD UNCHANGED ONTO THE NEW MASTER (NEWALM).
001280*****************************************************************
001290
001300 ENVIRONMENT DIVISION.
001310
001320 CONFIGURATION SECTION.
001330
001340 SPECIAL-NAMES.
001350     C01 IS TOP-OF-FORM.
001360
001370 INPUT-OUTPUT SECTION.
001380
001390 FILE-CONTROL.
001400
001410     SELECT ALMTRAN   ASSIGN TO ALMTRAN.
001420
001430     SELECT OLDALM    ASSIGN TO OLDALM.
001440
001450     SELECT NEWALM    ASSIGN TO NEWALM
001460                       FILE STATUS IS NEWALM-FILE-STATUS.
001470
001480     SELECT ALMREJ    ASSIGN TO ALMREJ
001490                       FILE STATUS IS ALMREJ-FILE-STATUS.
001500
001510 DATA DIVISION.
001520
001530 FILE SECTION.
001540
001550 FD  ALMTRAN.
001560
001570 01  ALARM-TRAN-RECORD-AREA          PIC X(130).
001580
001590 FD  OLDALM.
001600
001610 01  OLD-ALARM-RECORD-AREA           PIC X(226).
001620
001630 FD  NEWALM.
001640
001650 01  NEW-ALARM-RECORD-AREA           PIC X(226).
001660
001670 FD  ALMREJ.
001680
001690 01  ALARM-REJECT-RECORD-AREA        PIC X(180).
001700
001710 WORKING-STORAGE SECTION.
001720
001730 01  SWITCHES.
001740     05  ALL-RECORDS-PROCESSED-SWITCH     PIC X   VALUE "N".
001750         88  ALL-RECORDS-PROCESSED               VALUE "Y".
001760     05  NEED-TRANSACTION-SWITCH          PIC X   VALUE "Y".
001770         88  NEED-TRANSACTION                    VALUE "Y".
001780     05  NEED-MASTER-SWITCH               PIC X   VALUE "Y".
001790         88  NEED-MASTER                         VALUE "Y".
001800     05  WRITE-MASTER-SWITCH              PIC X   VALUE "N".
001810         88  WRITE-MASTER                        VALUE "Y".
001820     05  TRAN-VALID-SWITCH                PIC X   VALUE "Y".
001830         88  TRAN-IS-VALID                       VALUE "Y".
001840
001850 01  FILE-STATUS-FIELDS.
001860     05  NEWALM-FILE-STATUS     PIC XX.
001870         88  NEWALM-SUCCESSFUL          VALUE "00".
001880     05  ALMREJ-FILE-STATUS     PIC XX.
001890         88  ALMREJ-SUCCESSFUL          VALUE "00".
001900
001910*****************************************************************
001920*    RUN COUNTERS - CR-0241 ADDED THESE FOR THE END-OF-JOB
001930*    DISPLAY SO OPERATIONS DOES NOT HAVE TO SCAN ALMREJ TO SEE
001940*    HOW BUSY A GIVEN NIGHT'S REGISTRATION LOAD WAS.
001950*****************************************************************
001960 01  WS-RUN-COUNTERS.
001970     05  WS-ADD-COUNT             PIC 9(5)   COMP.
001980     05  WS-CHANGE-COUNT          PIC 9(5)   COMP.
001990     05  WS-DELETE-COUNT          PIC 9(5)   COMP.
002000     05  WS-CARRY-COUNT           PIC 9(5)   COMP.
002010     05  WS-REJECT-COUNT          PIC 9(5)   COMP.
002020
002030*****************************************************************
002040*    RUN TIMESTAMP - STAMPED ONTO CREATED-AT FOR EVERY ADD.
002050*    SEE Y2K-0003 - RE-CODED TO PULL A 4-DIGIT CENTURY.
002060*****************************************************************
002070 01  WS-CURRENT-DATE-9.
002080     05  WS-CURR-YYYY             PIC 9(4).
002090     05  WS-CURR-MM               PIC 9(2).
002100     05  WS-CURR-DD               PIC 9(2).
002110
002120 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-9
002130                                  PIC X(8).
002140
002150 01  WS-CURRENT-TIME-9.
002160     05  WS-CURR-HH               PIC 9(2).
002170     05  WS-CURR-MN               PIC 9(2).
002180     05  WS-CURR-SS               PIC 9(2).
002190     05  WS-CURR-HUNDREDTHS       PIC 9(2).
002200
002210 01  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-9
002220                                  PIC X(8).
002230
002240 77  WS-AT-SIGN-COUNT                PIC 9(2)   COMP.
002250
002260 01  WS-RUN-TIMESTAMP-TEXT          PIC X(19).
002270
002280*****************************************************************
002290*    ALARM TRANSACTION - ONE PER REGISTRATION ADD, CHANGE OR
002300*    DELETE.  ET-PARM AREA IS FLAT ON THE TRANSACTION FEED (THE
002310*    UPSTREAM SCREEN SENDS ALL THREE PARAMETER GROUPS AND WE
002320*    PICK OUT THE ONES THAT MATTER FOR AT-ALARM-TYPE).
002330*****************************************************************
002340 01  ALARM-TRANSACTION.
002350     05  AT-TRANSACTION-CODE      PIC X.
002360         88  AT-ADD-ALARM                 VALUE "A".
002370         88  AT-CHANGE-ALARM               VALUE "C".
002380         88  AT-DELETE-ALARM               VALUE "D".
002390     05  AT-ALARM-DATA.
002400         10  AT-ALARM-ID              PIC 9(6).
002410         10  AT-ASSET-CLASS           PIC X(6).
002420         10  AT-ASSET-SYMBOL          PIC X(15).
002430         10  AT-ALARM-TYPE            PIC X(9).
002440         10  AT-TARGET-PRICE          PIC S9(9)V9(4).
002450         10  AT-DIRECTION             PIC X(5).
002460         10  AT-PERIOD                PIC 9(3).
002470         10  AT-THRESHOLD             PIC 9(3)V9(2).
002480         10  AT-STD-DEV               PIC 9(2)V9(2).
002490         10  AT-EMAIL                 PIC X(60).
002500     05  FILLER                    PIC X(3).
002510
002520*****************************************************************
002530*    ALARM MASTER RECORD - SAME LAYOUT CARRIED IN ALM2000.  NOT
002540*    COPYBOOKED - THIS SHOP HAS ALWAYS RESTATED EACH PROGRAM'S
002550*    RECORDS IN ITS OWN WORKING-STORAGE (SHOP STANDARD).
002560*    AM-PARM-AREA IS A VARIANT AREA - ONLY THE GROUP MATCHING
002570*    AM-ALARM-TYPE IS MEANINGFUL FOR A GIVEN RECORD.
002580*****************************************************************
002590 01  ALARM-MASTER-RECORD.
002600     05  AM-ALARM-ID                  PIC 9(6).
002610     05  AM-ASSET-CLASS               PIC X(6).
002620         88  AM-CLASS-CRYPTO                  VALUE "CRYPTO".
002630         88  AM-CLASS-FOREX                   VALUE "FOREX ".
002640         88  AM-CLASS-STOCK                   VALUE "STOCK ".
002650     05  AM-ASSET-SYMBOL              PIC X(15).
002660     05  AM-ALARM-TYPE                PIC X(9).
002670         88  AM-TYPE-PRICE                    VALUE "PRICE    ".
002680         88  AM-TYPE-RSI                      VALUE "RSI      ".
002690         88  AM-TYPE-BOLLINGER                VALUE "BOLLINGER".
002700     05  AM-PARM-AREA.
002710         10  AM-PARM-PRICE.
002720             15  AM-TARGET-PRICE          PIC S9(9)V9(4).
002730             15  AM-DIRECTION             PIC X(5).
002740                 88  AM-DIR-ABOVE                 VALUE "ABOVE".
002750                 88  AM-DIR-BELOW                 VALUE "BELOW".
002760             15  FILLER                   PIC X(4).
002770         10  AM-PARM-RSI REDEFINES AM-PARM-PRICE.
002780             15  AM-RSI-PERIOD            PIC 9(3).
002790             15  AM-RSI-THRESHOLD         PIC 9(3)V9(2).
002800             15  FILLER                   PIC X(14).
002810         10  AM-PARM-BOLLINGER REDEFINES AM-PARM-PRICE.
002820             15  AM-BOLL-PERIOD           PIC 9(3).
002830             15  AM-BOLL-STD-DEV          PIC 9(2)V9(2).
002840             15  FILLER                   PIC X(15).
002850     05  AM-EMAIL                     PIC X(60).
002860     05  AM-CREATED-AT                PIC X(19).
002870     05  AM-STATUS                    PIC X(10).
002880         88  AM-STATUS-PENDING                VALUE "PENDING   ".
002890         88  AM-STATUS-PROCESSING             VALUE "PROCESSING".
002900         88  AM-STATUS-SENT                   VALUE "SENT      ".
002910         88  AM-STATUS-FAILED                 VALUE "FAILED    ".
002920     05  AM-LAST-ERROR                PIC X(50).
002930     05  AM-LAST-CHECK-AT             PIC X(19).
002940     05  AM-AUDIT-RESERVED-AREA       PIC X(10).
002950
002960*****************************************************************
002970*    NEW-ALARM-MASTER-RECORD - THE OUTPUT BUFFER FOR NEWALM.
002980*    CR-0343 - KEPT SEPARATE FROM THE RETAINED READ BUFFER
002990*    (ALARM-MASTER-RECORD) SO WIPING IT EVERY PASS CANNOT
003000*    CLOBBER A MASTER KEY (INCLUDING THE HIGH-VALUES EOF
003010*    SENTINEL) THAT MUST SURVIVE ACROSS MULTIPLE HI-MASTER OR
003020*    END-OF-FILE PASSES BEFORE THE NEXT REAL MASTER IS READ.
003030*****************************************************************
003040 01  NEW-ALARM-MASTER-RECORD.
003050     05  NM-ALARM-ID                  PIC 9(6).
003060     05  NM-ASSET-CLASS               PIC X(6).
003070         88  NM-CLASS-CRYPTO                  VALUE "CRYPTO".
003080         88  NM-CLASS-FOREX                   VALUE "FOREX ".
003090         88  NM-CLASS-STOCK                   VALUE "STOCK ".
003100     05  NM-ASSET-SYMBOL              PIC X(15).
003110     05  NM-ALARM-TYPE                PIC X(9).
003120         88  NM-TYPE-PRICE                    VALUE "PRICE    ".
003130         88  NM-TYPE-RSI                      VALUE "RSI      ".
003140         88  NM-TYPE-BOLLINGER                VALUE "BOLLINGER".
003150     05  NM-PARM-AREA.
003160         10  NM-PARM-PRICE.
003170             15  NM-TARGET-PRICE          PIC S9(9)V9(4).
003180             15  NM-DIRECTION             PIC X(5).
003190                 88  NM-DIR-ABOVE                 VALUE "ABOVE".
003200                 88  NM-DIR-BELOW                 VALUE "BELOW".
003210             15  FILLER                   PIC X(4).
003220         10  NM-PARM-RSI REDEFINES NM-PARM-PRICE.
003230             15  NM-RSI-PERIOD            PIC 9(3).
003240             15  NM-RSI-THRESHOLD         PIC 9(3)V9(2).
003250             15  FILLER                   PIC X(14).
003260         10  NM-PARM-BOLLINGER REDEFINES NM-PARM-PRICE.
003270             15  NM-BOLL-PERIOD           PIC 9(3).
003280             15  NM-BOLL-STD-DEV          PIC 9(2)V9(2).
003290             15  FILLER                   PIC X(15).
003300     05  NM-EMAIL                     PIC X(60).
003310     05  NM-CREATED-AT                PIC X(19).
003320     05  NM-STATUS                    PIC X(10).
003330         88  NM-STATUS-PENDING                VALUE "PENDING   ".
003340         88  NM-STATUS-PROCESSING             VALUE "PROCESSING".
003350         88  NM-STATUS-SENT                   VALUE "SENT      ".
003360         88  NM-STATUS-FAILED                 VALUE "FAILED    ".
003370     05  NM-LAST-ERROR                PIC X(50).
003380     05  NM-LAST-CHECK-AT             PIC X(19).
003390     05  NM-AUDIT-RESERVED-AREA       PIC X(10).
003400
003410*****************************************************************
003420*    REJECT REASON WORK AREA - CR-0241 STANDARDIZED THIS.
003430*****************************************************************
003440 01  WS-REJECT-REASON                PIC X(50).
003450
003460 01  ALARM-REJECT-RECORD.
003470     05  RJ-TRANSACTION-IMAGE         PIC X(130).
003480     05  RJ-REASON                    PIC X(50).
003490
003500 PROCEDURE DIVISION.
003510
003520******************************************************************
003530*    MAIN PROCESSING LOOP.  OPENS ALL FILES, MATCH-MERGES THE
003540*    TRANSACTION FILE AGAINST THE OLD ALARM MASTER UNTIL BOTH
003550*    ARE EXHAUSTED, DISPLAYS THE RUN COUNTERS AND STOPS.
003560******************************************************************
003570 0100-MAINTAIN-ALARM-MASTER.
003580
003590     PERFORM 0110-INITIALIZE-RUN.
003600     OPEN INPUT  OLDALM
003610                 ALMTRAN
003620          OUTPUT NEWALM
003630                 ALMREJ.
003640     PERFORM 1000-MAINTAIN-ALARM-RECORD
003650         UNTIL ALL-RECORDS-PROCESSED.
003660     CLOSE ALMTRAN
003670           OLDALM
003680           NEWALM
003690           ALMREJ.
003700     PERFORM 9000-DISPLAY-RUN-TOTALS.
003710     STOP RUN.
003720
003730******************************************************************
003740*    ESTABLISHES THE RUN TIMESTAMP USED TO STAMP AM-CREATED-AT
003750*    ON EVERY ADD TRANSACTION APPLIED THIS RUN.  SEE Y2K-0003.
003760******************************************************************
003770 0110-INITIALIZE-RUN.
003780
003790     ACCEPT WS-CURRENT-DATE-9 FROM DATE YYYYMMDD.
003800     ACCEPT WS-CURRENT-TIME-9 FROM TIME.
003810     STRING WS-CURR-YYYY  "-"
003820            WS-CURR-MM    "-"
003830            WS-CURR-DD    " "
003840            WS-CURR-HH    ":"
003850            WS-CURR-MN    ":"
003860            WS-CURR-SS
003870            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP-TEXT.
003880     MOVE ZERO TO WS-ADD-COUNT
003890                  WS-CHANGE-COUNT
003900                  WS-DELETE-COUNT
003910                  WS-CARRY-COUNT
003920                  WS-REJECT-COUNT.
003930
003940******************************************************************
003950*    ONE PASS OF THE MATCH-MERGE LOOP - READ WHAT IS NEEDED,
003960*    MATCH, APPLY, AND WRITE THE NEW MASTER RECORD IF ONE IS
003970*    READY.  IDENTICAL SHAPE TO THE MATCH-MERGE PATTERN USED
003980*    ELSEWHERE IN THIS SHOP FOR SEQUENTIAL MASTER MAINTENANCE.
003990******************************************************************
004000 1000-MAINTAIN-ALARM-RECORD.
004010
004020     MOVE SPACES TO NEW-ALARM-MASTER-RECORD.
004030     IF NEED-TRANSACTION
004040         PERFORM 1100-READ-ALARM-TRANSACTION
004050         MOVE "N" TO NEED-TRANSACTION-SWITCH.
004060     IF NEED-MASTER
004070         PERFORM 1150-READ-OLD-ALARM-MASTER
004080         MOVE "N" TO NEED-MASTER-SWITCH.
004090     PERFORM 1200-MATCH-MASTER-TRAN.
004100     IF WRITE-MASTER
004110         PERFORM 1800-WRITE-NEW-ALARM-MASTER
004120         MOVE "N" TO WRITE-MASTER-SWITCH.
004130
004140******************************************************************
004150*    READS THE NEXT REGISTRATION TRANSACTION.  AT END, FORCES
004160*    THE ALARM-ID TO HIGH-VALUES SO THE MATCH LOGIC DRAINS THE
004170*    REMAINING MASTER RECORDS.
004180******************************************************************
004190 1100-READ-ALARM-TRANSACTION.
004200
004210     READ ALMTRAN INTO ALARM-TRANSACTION
004220         AT END
004230             MOVE HIGH-VALUES TO AT-ALARM-ID.
004240
004250******************************************************************
004260*    READS THE NEXT OLD ALARM MASTER RECORD.  AT END, FORCES THE
004270*    ALARM-ID TO HIGH-VALUES SO THE MATCH LOGIC DRAINS THE
004280*    REMAINING TRANSACTIONS.
004290******************************************************************
004300 1150-READ-OLD-ALARM-MASTER.
004310
004320     READ OLDALM INTO ALARM-MASTER-RECORD
004330         AT END
004340             MOVE HIGH-VALUES TO AM-ALARM-ID.
004350
004360******************************************************************
004370*    COMPARES THE ALARM-ID OF THE MASTER AND TRANSACTION TO
004380*    DECIDE WHETHER THE TRANSACTION IS AN ADD (NO MASTER YET),
004390*    A CARRY-FORWARD (MASTER WITH NO TRANSACTION), OR A
004400*    CHANGE/DELETE (MATCHING KEYS).
004410******************************************************************
004420 1200-MATCH-MASTER-TRAN.
004430
004440     IF AM-ALARM-ID > AT-ALARM-ID
004450         PERFORM 1300-PROCESS-HI-MASTER
004460     ELSE IF AM-ALARM-ID < AT-ALARM-ID
004470         PERFORM 1400-PROCESS-LO-MASTER
004480     ELSE
004490         PERFORM 1450-PROCESS-MAST-TRAN-EQUAL.
004500
004510******************************************************************
004520*    MASTER KEY IS HIGHER THAN THE TRANSACTION KEY - THE
004530*    TRANSACTION HAS NO MASTER YET.  ONLY AN ADD IS LEGAL HERE.
004540******************************************************************
004550 1300-PROCESS-HI-MASTER.
004560
004570     IF AT-ADD-ALARM
004580         PERFORM 1900-VALIDATE-ALARM-TRANSACTION
004590         IF TRAN-IS-VALID
004600             PERFORM 1700-APPLY-ADD-TRANSACTION
004610         ELSE
004620             PERFORM 1650-WRITE-REJECT-TRANSACTION
004630     ELSE
004640         MOVE "TRANSACTION HAS NO MATCHING ALARM MASTER RECORD"
004650             TO WS-REJECT-REASON
004660         PERFORM 1650-WRITE-REJECT-TRANSACTION.
004670
004680******************************************************************
004690*    TRANSACTION KEY IS HIGHER THAN THE MASTER KEY - THE MASTER
004700*    RECORD HAS NO TRANSACTION THIS RUN.  CARRY IT FORWARD AS IS.
004710*    CR-0343 - COPIES THE RETAINED READ BUFFER INTO THE OUTPUT
004720*    BUFFER FIELD BY FIELD, SAME AS THE CHANGE-TRANSACTION COPY
004730*    BELOW, SINCE THE TWO ARE NO LONGER THE SAME STORAGE.
004740 1400-PROCESS-LO-MASTER.
004750
004760     MOVE AM-ALARM-ID             TO NM-ALARM-ID.
004770     MOVE AM-ASSET-CLASS          TO NM-ASSET-CLASS.
004780     MOVE AM-ASSET-SYMBOL         TO NM-ASSET-SYMBOL.
004790     MOVE AM-ALARM-TYPE           TO NM-ALARM-TYPE.
004800     MOVE AM-PARM-AREA            TO NM-PARM-AREA.
004810     MOVE AM-EMAIL                TO NM-EMAIL.
004820     MOVE AM-CREATED-AT           TO NM-CREATED-AT.
004830     MOVE AM-STATUS               TO NM-STATUS.
004840     MOVE AM-LAST-ERROR           TO NM-LAST-ERROR.
004850     MOVE AM-LAST-CHECK-AT        TO NM-LAST-CHECK-AT.
004860     MOVE AM-AUDIT-RESERVED-AREA  TO NM-AUDIT-RESERVED-AREA.
004870     SET WRITE-MASTER TO TRUE.
004880     SET NEED-MASTER TO TRUE.
004890     ADD 1 TO WS-CARRY-COUNT.
004900
004910******************************************************************
004920*    MATCHING KEYS.  HIGH-VALUES ON BOTH SIDES MEANS BOTH FILES
004930*    ARE EXHAUSTED.  OTHERWISE DISPATCH ON THE TRANSACTION CODE.
004940******************************************************************
004950 1450-PROCESS-MAST-TRAN-EQUAL.
004960
004970     IF AM-ALARM-ID = HIGH-VALUES
004980         SET ALL-RECORDS-PROCESSED TO TRUE
004990     ELSE
005000         IF AT-DELETE-ALARM
005010             PERFORM 1600-APPLY-DELETE-TRANSACTION
005020         ELSE
005030             IF AT-CHANGE-ALARM
005040                 PERFORM 1900-VALIDATE-ALARM-TRANSACTION
005050                 IF TRAN-IS-VALID
005060                     PERFORM 1500-APPLY-CHANGE-TRANSACTION
005070                 ELSE
005080                     PERFORM 1650-WRITE-REJECT-TRANSACTION
005090             ELSE
005100                 MOVE "ADD TRANSACTION KEY ALREADY ON MASTER"
005110                     TO WS-REJECT-REASON
005120                 PERFORM 1650-WRITE-REJECT-TRANSACTION
005130                 SET NEED-MASTER TO TRUE.
005140
005150******************************************************************
005160*    APPLIES A CHANGE TRANSACTION TO THE EXISTING MASTER RECORD.
005170*    ALARM-ID, EMAIL AND CREATED-AT ARE NEVER CHANGED BY A
005180*    CHANGE TRANSACTION - ONLY THE CONDITION PARAMETERS AND
005190*    ASSET SYMBOL MAY BE REVISED.  THE ALARM IS RETURNED TO
005200*    PENDING SO IT IS RE-EVALUATED ON THE NEXT ALM2000 RUN.
005210*    CR-0341 - NM-PARM-AREA IS A REDEFINES, SO ONLY THE GROUP
005220*    MATCHING AT-ALARM-TYPE MAY BE MOVED INTO - MOVING ALL THREE
005230*    IN LINE STOMPS THE EARLIER ONES' BYTES.
005240*    CR-0343 - THE RETAINED MASTER IS FIRST COPIED WHOLE INTO
005250*    THE OUTPUT BUFFER (NEW-ALARM-MASTER-RECORD), THEN THE
005260*    TRANSACTION'S CHANGES ARE APPLIED ON TOP OF THE COPY, SO
005270*    THE READ BUFFER ITSELF IS NEVER DISTURBED.
005280******************************************************************
005290 1500-APPLY-CHANGE-TRANSACTION.
005300
005310     MOVE AM-ALARM-ID             TO NM-ALARM-ID.
005320     MOVE AM-ASSET-CLASS          TO NM-ASSET-CLASS.
005330     MOVE AM-ASSET-SYMBOL         TO NM-ASSET-SYMBOL.
005340     MOVE AM-ALARM-TYPE           TO NM-ALARM-TYPE.
005350     MOVE AM-PARM-AREA            TO NM-PARM-AREA.
005360     MOVE AM-EMAIL                TO NM-EMAIL.
005370     MOVE AM-CREATED-AT           TO NM-CREATED-AT.
005380     MOVE AM-LAST-CHECK-AT        TO NM-LAST-CHECK-AT.
005390     MOVE AM-AUDIT-RESERVED-AREA  TO NM-AUDIT-RESERVED-AREA.
005400     MOVE AT-ASSET-SYMBOL     TO NM-ASSET-SYMBOL.
005410     IF AT-ALARM-TYPE = "PRICE    "
005420         PERFORM 1510-MOVE-CHANGE-PRICE-PARMS
005430     ELSE IF AT-ALARM-TYPE = "RSI      "
005440         PERFORM 1520-MOVE-CHANGE-RSI-PARMS
005450     ELSE
005460         PERFORM 1530-MOVE-CHANGE-BOLLINGER-PARMS.
005470     SET NM-STATUS-PENDING TO TRUE.
005480     MOVE SPACES TO NM-LAST-ERROR.
005490     SET WRITE-MASTER TO TRUE.
005500     SET NEED-TRANSACTION TO TRUE.
005510     SET NEED-MASTER TO TRUE.
005520     ADD 1 TO WS-CHANGE-COUNT.
005530
005540******************************************************************
005550*    MOVES THE PRICE PARAMETERS INTO NM-PARM-PRICE FOR A CHANGE
005560*    TRANSACTION.  DEFAULTS DIRECTION TO ABOVE WHEN BLANK, SAME
005570*    AS THE ORIGINAL ADD LOGIC (CR-0110).
005580******************************************************************
005590 1510-MOVE-CHANGE-PRICE-PARMS.
005600
005610     MOVE AT-TARGET-PRICE     TO NM-TARGET-PRICE.
005620     MOVE AT-DIRECTION        TO NM-DIRECTION.
005630     IF NM-DIRECTION = SPACES
005640         MOVE "ABOVE" TO NM-DIRECTION.
005650
005660******************************************************************
005670*    MOVES THE RSI PARAMETERS INTO NM-PARM-RSI FOR A CHANGE
005680*    TRANSACTION.
005690******************************************************************
005700 1520-MOVE-CHANGE-RSI-PARMS.
005710
005720     MOVE AT-PERIOD           TO NM-RSI-PERIOD.
005730     MOVE AT-THRESHOLD        TO NM-RSI-THRESHOLD.
005740
005750******************************************************************
005760*    MOVES THE BOLLINGER PARAMETERS INTO NM-PARM-BOLLINGER FOR A
005770*    CHANGE TRANSACTION.
005780******************************************************************
005790 1530-MOVE-CHANGE-BOLLINGER-PARMS.
005800
005810     MOVE AT-PERIOD           TO NM-BOLL-PERIOD.
005820     MOVE AT-STD-DEV          TO NM-BOLL-STD-DEV.
005830
005840******************************************************************
005850*    APPLIES A DELETE TRANSACTION - THE MASTER RECORD IS SIMPLY
005860*    NOT WRITTEN TO THE NEW MASTER, REMOVING THE ALARM.
005870******************************************************************
005880 1600-APPLY-DELETE-TRANSACTION.
005890
005900     SET NEED-MASTER TO TRUE.
005910     SET NEED-TRANSACTION TO TRUE.
005920     ADD 1 TO WS-DELETE-COUNT.
005930
005940******************************************************************
005950*    WRITES A REJECTED TRANSACTION, TOGETHER WITH THE REASON
005960*    TEXT, TO ALMREJ (CR-0126 - FULL TRANSACTION IMAGE).
005970******************************************************************
005980 1650-WRITE-REJECT-TRANSACTION.
005990
006000     MOVE ALARM-TRANSACTION   TO RJ-TRANSACTION-IMAGE.
006010     MOVE WS-REJECT-REASON    TO RJ-REASON.
006020     WRITE ALARM-REJECT-RECORD-AREA FROM ALARM-REJECT-RECORD.
006030     IF NOT ALMREJ-SUCCESSFUL
006040         DISPLAY "WRITE ERROR ON ALMREJ FOR ALARM ID "
006050             AT-ALARM-ID
006060         DISPLAY "FILE STATUS CODE IS " ALMREJ-FILE-STATUS
006070         SET ALL-RECORDS-PROCESSED TO TRUE
006080     ELSE
006090         SET NEED-TRANSACTION TO TRUE.
006100     ADD 1 TO WS-REJECT-COUNT.
006110
006120******************************************************************
006130*    APPLIES AN ADD TRANSACTION - BUILDS A NEW MASTER RECORD
006140*    FROM THE TRANSACTION AND DEFAULTS STATUS TO PENDING.
006150*    CR-0341 - PARM MOVE DISPATCHES ON AT-ALARM-TYPE - SEE THE
006160*    BANNER ON 1500 ABOVE.
006170******************************************************************
006180 1700-APPLY-ADD-TRANSACTION.
006190
006200     MOVE AT-ALARM-ID         TO NM-ALARM-ID.
006210     MOVE AT-ASSET-CLASS      TO NM-ASSET-CLASS.
006220     MOVE AT-ASSET-SYMBOL     TO NM-ASSET-SYMBOL.
006230     MOVE AT-ALARM-TYPE       TO NM-ALARM-TYPE.
006240     IF AT-ALARM-TYPE = "PRICE    "
006250         PERFORM 1710-MOVE-ADD-PRICE-PARMS
006260     ELSE IF AT-ALARM-TYPE = "RSI      "
006270         PERFORM 1720-MOVE-ADD-RSI-PARMS
006280     ELSE
006290         PERFORM 1730-MOVE-ADD-BOLLINGER-PARMS.
006300     MOVE AT-EMAIL            TO NM-EMAIL.
006310     MOVE WS-RUN-TIMESTAMP-TEXT TO NM-CREATED-AT.
006320     SET NM-STATUS-PENDING TO TRUE.
006330     MOVE SPACES TO NM-LAST-ERROR.
006340     MOVE SPACES TO NM-LAST-CHECK-AT.
006350     MOVE SPACES TO NM-AUDIT-RESERVED-AREA.
006360     SET WRITE-MASTER TO TRUE.
006370     SET NEED-TRANSACTION TO TRUE.
006380     ADD 1 TO WS-ADD-COUNT.
006390
006400******************************************************************
006410*    MOVES THE PRICE PARAMETERS INTO NM-PARM-PRICE FOR AN ADD
006420*    TRANSACTION.  DEFAULTS DIRECTION TO ABOVE WHEN BLANK
006430*    (CR-0110).
006440******************************************************************
006450 1710-MOVE-ADD-PRICE-PARMS.
006460
006470     MOVE AT-TARGET-PRICE     TO NM-TARGET-PRICE.
006480     MOVE AT-DIRECTION        TO NM-DIRECTION.
006490     IF NM-DIRECTION = SPACES
006500         MOVE "ABOVE" TO NM-DIRECTION.
006510
006520******************************************************************
006530*    MOVES THE RSI PARAMETERS INTO NM-PARM-RSI FOR AN ADD
006540*    TRANSACTION.
006550******************************************************************
006560 1720-MOVE-ADD-RSI-PARMS.
006570
006580     MOVE AT-PERIOD           TO NM-RSI-PERIOD.
006590     MOVE AT-THRESHOLD        TO NM-RSI-THRESHOLD.
006600
006610******************************************************************
006620*    MOVES THE BOLLINGER PARAMETERS INTO NM-PARM-BOLLINGER FOR
006630*    AN ADD TRANSACTION.
006640******************************************************************
006650 1730-MOVE-ADD-BOLLINGER-PARMS.
006660
006670     MOVE AT-PERIOD           TO NM-BOLL-PERIOD.
006680     MOVE AT-STD-DEV          TO NM-BOLL-STD-DEV.
006690
006700******************************************************************
006710*    WRITES THE NEW MASTER RECORD.  IF THE WRITE FAILS THE RUN
006720*    IS STOPPED - THIS SHOP HAS ALWAYS TREATED A NEW-MASTER
006730*    WRITE FAILURE AS FATAL (SHOP STANDARD FOR MASTER FILES).
006740******************************************************************
006750 1800-WRITE-NEW-ALARM-MASTER.
006760
006770     WRITE NEW-ALARM-RECORD-AREA FROM NEW-ALARM-MASTER-RECORD.
006780     IF NOT NEWALM-SUCCESSFUL
006790         DISPLAY "WRITE ERROR ON NEWALM FOR ALARM ID "
006800             NM-ALARM-ID
006810         DISPLAY "FILE STATUS CODE IS " NEWALM-FILE-STATUS
006820         SET ALL-RECORDS-PROCESSED TO TRUE.
006830
006840******************************************************************
006850*    VALIDATION - PER THE BUSINESS RULES.  A CHANGE TRANSACTION
006860*    IS VALIDATED AS IF IT WERE A FULL RECORD (CR-0058) SO A
006870*    PARTIAL CHANGE CANNOT LEAVE THE MASTER IN AN INVALID STATE.
006880*    THE 1910-1940 RANGE RUNS AS ONE PERFORM THRU - EACH EDIT
006890*    GOES TO 1945-VALIDATION-EXIT AS SOON AS IT FAILS SO THE
006900*    REMAINING COMMON EDITS ARE SKIPPED (CR-0058).
006910******************************************************************
006920 1900-VALIDATE-ALARM-TRANSACTION.
006930
006940     SET TRAN-IS-VALID TO TRUE.
006950     PERFORM 1910-VALIDATE-ASSET-CLASS THRU 1945-VALIDATION-EXIT.
006960     IF TRAN-IS-VALID AND AT-ALARM-TYPE = "PRICE    "
006970         PERFORM 1950-VALIDATE-PRICE-PARMS.
006980     IF TRAN-IS-VALID AND AT-ALARM-TYPE = "RSI      "
006990         PERFORM 1960-VALIDATE-RSI-PARMS.
007000     IF TRAN-IS-VALID AND AT-ALARM-TYPE = "BOLLINGER"
007010         PERFORM 1970-VALIDATE-BOLLINGER-PARMS.
007020
007030 1910-VALIDATE-ASSET-CLASS.
007040
007050     IF AT-ASSET-CLASS NOT = "CRYPTO" AND
007060        AT-ASSET-CLASS NOT = "FOREX " AND
007070        AT-ASSET-CLASS NOT = "STOCK "
007080         MOVE "ASSET CLASS MUST BE CRYPTO, FOREX OR STOCK"
007090             TO WS-REJECT-REASON
007100         MOVE "N" TO TRAN-VALID-SWITCH
007110         GO TO 1945-VALIDATION-EXIT.
007120
007130 1920-VALIDATE-ASSET-SYMBOL.
007140
007150     IF AT-ASSET-SYMBOL = SPACES
007160         MOVE "ASSET SYMBOL MUST NOT BE BLANK"
007170             TO WS-REJECT-REASON
007180         MOVE "N" TO TRAN-VALID-SWITCH
007190         GO TO 1945-VALIDATION-EXIT.
007200
007210 1930-VALIDATE-ALARM-TYPE.
007220
007230     IF AT-ALARM-TYPE NOT = "PRICE    " AND
007240        AT-ALARM-TYPE NOT = "RSI      " AND
007250        AT-ALARM-TYPE NOT = "BOLLINGER"
007260         MOVE "ALARM TYPE MUST BE PRICE, RSI OR BOLLINGER"
007270             TO WS-REJECT-REASON
007280         MOVE "N" TO TRAN-VALID-SWITCH
007290         GO TO 1945-VALIDATION-EXIT.
007300
007310 1940-VALIDATE-EMAIL.
007320
007330     IF AT-EMAIL = SPACES
007340         MOVE "EMAIL ADDRESS MUST NOT BE BLANK"
007350             TO WS-REJECT-REASON
007360         MOVE "N" TO TRAN-VALID-SWITCH
007370     ELSE
007380         MOVE ZERO TO WS-AT-SIGN-COUNT
007390         INSPECT AT-EMAIL TALLYING WS-AT-SIGN-COUNT
007400             FOR ALL "@"
007410         IF WS-AT-SIGN-COUNT = ZERO
007420             MOVE "EMAIL ADDRESS IS NOT VALID"
007430                 TO WS-REJECT-REASON
007440             MOVE "N" TO TRAN-VALID-SWITCH.
007450
007460 1945-VALIDATION-EXIT.
007470
007480     EXIT.
007490
007500 1950-VALIDATE-PRICE-PARMS.
007510
007520     IF AT-TARGET-PRICE NOT > ZERO
007530         MOVE "PRICE ALARM REQUIRES TARGET PRICE GREATER THAN 0"
007540             TO WS-REJECT-REASON
007550         MOVE "N" TO TRAN-VALID-SWITCH
007560     ELSE
007570         IF AT-DIRECTION NOT = SPACES AND
007580            AT-DIRECTION NOT = "ABOVE" AND
007590            AT-DIRECTION NOT = "BELOW"
007600             MOVE "DIRECTION MUST BE ABOVE OR BELOW"
007610                 TO WS-REJECT-REASON
007620             MOVE "N" TO TRAN-VALID-SWITCH.
007630
007640 1960-VALIDATE-RSI-PARMS.
007650
007660     IF AT-PERIOD NOT > ZERO
007670         MOVE "RSI ALARM REQUIRES PERIOD GREATER THAN 0"
007680             TO WS-REJECT-REASON
007690         MOVE "N" TO TRAN-VALID-SWITCH
007700     ELSE
007710         IF AT-THRESHOLD < ZERO OR AT-THRESHOLD > 100
007720             MOVE "RSI THRESHOLD MUST BE 0 THROUGH 100"
007730                 TO WS-REJECT-REASON
007740             MOVE "N" TO TRAN-VALID-SWITCH.
007750
007760 1970-VALIDATE-BOLLINGER-PARMS.
007770
007780     IF AT-PERIOD NOT > ZERO
007790         MOVE "BOLLINGER ALARM REQUIRES PERIOD GREATER THAN 0"
007800             TO WS-REJECT-REASON
007810         MOVE "N" TO TRAN-VALID-SWITCH
007820     ELSE
007830         IF AT-STD-DEV NOT > ZERO
007840             MOVE "BOLLINGER ALARM REQUIRES STD DEV GREATER THAN 0"
007850                 TO WS-REJECT-REASON
007860             MOVE "N" TO TRAN-VALID-SWITCH.
007870
007880******************************************************************
007890*    END-OF-JOB COUNTS - OPERATIONS WATCHES THIS LINE ON THE
007900*    JOB LOG (CR-0241).
007910******************************************************************
007920 9000-DISPLAY-RUN-TOTALS.
007930
007940     DISPLAY "ALM1000 ALARM MASTER MAINTENANCE COMPLETED".
007950     DISPLAY "  ALARMS ADDED    : " WS-ADD-COUNT.
007960     DISPLAY "  ALARMS CHANGED  : " WS-CHANGE-COUNT.
007970     DISPLAY "  ALARMS DELETED  : " WS-DELETE-COUNT.
007980     DISPLAY "  ALARMS CARRIED  : " WS-CARRY-COUNT.
007990     DISPLAY "  ALARMS REJECTED : " WS-REJECT-COUNT.
008000
008010
