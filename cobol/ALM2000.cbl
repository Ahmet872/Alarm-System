000100*****************************************************************
000110* PROGRAM........: ALM2000
000120* TITLE..........: ALARM CONDITION PROCESSOR
000130* SYSTEM.........: FINANCIAL ALARM MONITORING SYSTEM (FAMS)
000140* FUNCTION.......: SCANS EVERY PENDING ALARM ON THE ALARM MASTER,
000150*                  EVALUATES ITS TRIGGER CONDITION AGAINST THE
000160*                  CURRENT PRICE QUOTE FEED OR THE PRICE HISTORY
000170*                  FEED, WRITES A TRIGGERED-ALARM NOTICE FOR
000180*                  EVERY ALARM THAT FIRES, AND REWRITES THE
000190*                  ALARM MASTER WITH UPDATED STATUSES (A
000200*                  TRIGGERED-AND-NOTIFIED ALARM IS DROPPED FROM
000210*                  THE NEW MASTER - IT FIRES EXACTLY ONCE).
000220*                  RUN THIS AFTER ALM1000 HAS APPLIED THE
000230*                  NIGHT'S REGISTRATION TRANSACTIONS.
000240*****************************************************************
000250*
000260* CHANGE LOG
000270*
000280*    DATE       BY    REQUEST     DESCRIPTION
000290*    ---------  ----  ----------  --------------------------------
000300*    05/02/87   RJH   INI-0002    ORIGINAL CODING - ONE-FILE
000310*                                 SEQUENTIAL SCAN SKELETON FOR
000320*                                 THE OVERNIGHT ALARM CONDITION
000330*                                 SCAN.
000340*    10/14/87   RJH   CR-0015     ADDED PRICE ALARM EVALUATION
000350*                                 AGAINST THE QUOTE FEED.
000360*    06/03/88   DLK   CR-0038     ADDED RSI EVALUATION (ROLLING
000370*                                 MEAN GAIN/LOSS, NOT WILDER'S
000380*                                 SMOOTHING - MATCHES THE VENDOR
000390*                                 FEED'S OWN CALCULATION).
000400*    12/19/88   DLK   CR-0044     ADDED BOLLINGER BAND
000410*                                 EVALUATION.  SQUARE ROOT DONE
000420*                                 BY NEWTON ITERATION - COMPILER
000430*                                 ON THIS BOX HAS NO SQRT.
000440*    03/07/90   MPT   CR-0067     QUOTE LOOKUP CHANGED FROM A
000450*                                 LINEAR SCAN TO A SEARCH ON THE
000460*                                 QUOTE TABLE - QUOTE FEED HAD
000470*                                 GROWN PAST 1500 SYMBOLS.
000480*    11/22/91   MPT   CR-0095     ALERT BODY NOW LISTS THE
000490*                                 ALARM'S OWN PARAMETERS INSTEAD
000500*                                 OF A GENERIC MESSAGE (HELP
000510*                                 DESK COULD NOT TELL WHICH
000520*                                 THRESHOLD FIRED).
000530*    08/30/93   MPT   CR-0118     A HARD ERROR ON ONE ALARM NO
000540*                                 LONGER ABORTS THE RUN - SETS
000550*                                 FAILED AND CONTINUES (PROD
000560*                                 INCIDENT 93-51 - ONE BAD ALARM
000570*                                 TOOK DOWN THE WHOLE OVERNIGHT
000580*                                 BATCH).
000590*    04/11/95   RJH   CR-0139     EMAIL WRITE FAILURE NOW SETS
000600*                                 FAILED/EMAIL-FAILED RATHER
000610*                                 THAN RETRYING FOREVER.
000620*    06/17/98   SFC   Y2K-0004    LAST-CHECK-AT STAMP SWITCHED
000630*                                 FROM 2-DIGIT TO 4-DIGIT CENTURY
000640*                                 (ACCEPT FROM DATE YYYYMMDD).
000650*                                 Y2K REMEDIATION.
000660*    11/02/99   SFC   Y2K-0010    Y2K REGRESSION PASS - NO
000670*                                 FURTHER CHANGES REQUIRED.
000680*    07/19/03   PNV   CR-0181     RSI AND BOLLINGER NOW REQUIRE
000690*                                 STRICTLY MORE HISTORY THAN
000700*                                 PERIOD (RSI NEEDS PERIOD+1
000710*                                 CLOSES) - WAS OFF BY ONE AND
000720*                                 TRIGGERING ON THIN DATA.
000730*    02/09/07   PNV   CR-0209     SAMPLE STANDARD DEVIATION
000740*                                 DIVISOR CORRECTED FROM PERIOD
000750*                                 TO PERIOD MINUS 1 (WAS USING
000760*                                 POPULATION VARIANCE).
000770*    05/14/12   KAO   CR-0248     RUN METRICS REPORT LINES
000780*                                 EDITED WITH ZZZZ9 PER THE
000790*                                 STANDARD JOB-LOG FORMAT.
000800*    01/23/17   KAO   CR-0271     WIDENED THE HISTORY-CLOSE WORK
000810*                                 TABLE TO 500 ENTRIES - LONGER
000820*                                 LOOKBACK PERIODS WERE
000830*                                 TRUNCATING THE OLDEST CLOSES.
000840*    08/30/21   TQR   CR-0305     RSI THRESHOLD COMPARISON NOW
000850*                                 ROUNDED TO 2 DECIMALS BEFORE
000860*                                 THE TEST, PER THE PUBLISHED
000870*                                 SPEC FOR THIS FEED.
000880*    03/02/26   WDH   CR-0327     ALERT BLOCK NOW CARRIES A "TO:"
000890*                                 LINE BUILT FROM AM-EMAIL - THE
000900*                                 RECIPIENT WAS NEVER WRITTEN TO
000910*                                 ALERTOUT, SO DOWNSTREAM MAIL
000920*                                 DISPATCH HAD NO ADDRESS TO SEND
000930*                                 TO (AUDIT FINDING 26-02).
000940*    03/02/26   WDH   CR-0328     REVIEW PASS - HEADER AND INLINE
000950*                                 COMMENTS NO LONGER NAME OTHER
000960*                                 PROGRAMS BY AN OLD PROJECT CODE
000970*                                 NAME THAT NEVER MEANT ANYTHING TO
000980*                                 THIS SHOP.  2900 METRICS REPORT
000990*                                 NOW RUNS AS A PERFORM THRU, EACH
001000*                                 LINE GOING TO 2950 ON A WRITE
001010*                                 FAILURE INSTEAD OF ATTEMPTING THE
001020*                                 REMAINING LINES AGAINST A BAD
001030*                                 FILE.  WS-METRIC-EDIT-FIELD IS
001040*                                 NOW A 77-LEVEL - CONSISTENT WITH
001050*                                 SHOP STANDARDS FOR A STANDALONE
001060*                                 EDIT FIELD.
001070*    03/09/26   WDH   CR-0329     THE STANDARD CLOSING LINE IN THE
001080*                                 ALERT BODY WAS BEING WRITTEN AS
001090*                                 TWO SEPARATE RECORDS ("...FROM
001100*                                 YOUR FINANCIAL ALARM" THEN
001110*                                 "SYSTEM." ON THE NEXT LINE) - NO
001120*                                 REASON FOR THE SPLIT SINCE
001130*                                 ALERT-OUT-LINE IS X(200) (AUDIT
001140*                                 FINDING 26-08).  NOW BUILT AS
001150*                                 ONE STRING INTO ONE RECORD.
001160*****************************************************************
001170
001180 IDENTIFICATION DIVISION.
001190
001200 PROGRAM-ID.    ALM2000.
001210 AUTHOR.        R J HALVERSEN.
001220 INSTALLATION.  MERIDIAN SECURITIES - INFO SYSTEMS DIV.
001230 DATE-WRITTEN.  05/02/87.
001240 DATE-COMPILED.
001250 SECURITY.      CONFIDENTIAL.
001260
001270*****************************************************************
001280*    ALM2000 IS THE OVERNIGHT ALARM SCAN.  IT LOADS THE CURRENT
001290*    PRICE QUOTE FEED (PRICEQ) AND THE PRICE HISTORY FEED
001300*    (PRICEH) INTO WORKING-STORAGE TABLES, THEN READS THE OLD
001310*    ALARM MASTER (OLDALM) SEQUENTIALLY - EXACTLY THE SAME
001320*    ONE-FILE READ/TRANSFORM/WRITE SHAPE USED SHOPWIDE - TESTING
001330*    EACH PENDING RECORD'S CONDITION AND WRITING THE RESULT TO
001340*    THE NEW ALARM MASTER (NEWALM), TRIGGERED ALERTS TO
001350*    ALERTOUT, AND THE RUN TOTALS TO METRICSOUT.
001360*****************************************************************
001370
001380 ENVIRONMENT DIVISION.
001390
001400 CONFIGURATION SECTION.
001410
001420 SPECIAL-NAMES.
001430     C01 IS TOP-OF-FORM.
001440
001450 INPUT-OUTPUT SECTION.
001460
001470 FILE-CONTROL.
001480
001490     SELECT OLDALM     ASSIGN TO OLDALM.
001500
001510     SELECT NEWALM     ASSIGN TO NEWALM
001520                        FILE STATUS IS NEWALM-FILE-STATUS.
001530
001540     SELECT PRICEQ     ASSIGN TO PRICEQ.
001550
001560     SELECT PRICEH     ASSIGN TO PRICEH.
001570
001580     SELECT ALERTOUT   ASSIGN TO ALERTOUT
001590                        FILE STATUS IS ALERTOUT-FILE-STATUS.
001600
001610     SELECT METRICSOUT ASSIGN TO METRICSOUT
001620                        FILE STATUS IS METRICSOUT-FILE-STATUS.
001630
001640 DATA DIVISION.
001650
001660 FILE SECTION.
001670
001680 FD  OLDALM.
001690
001700 01  OLD-ALARM-RECORD-AREA            PIC X(226).
001710
001720 FD  NEWALM.
001730
001740 01  NEW-ALARM-RECORD-AREA            PIC X(226).
001750
001760 FD  PRICEQ.
001770
001780 01  PRICE-QUOTE-RECORD.
001790     05  PQ-SYMBOL                    PIC X(15).
001800     05  PQ-PRICE                     PIC S9(9)V9(4).
001810     05  FILLER                       PIC X(10).
001820
001830 FD  PRICEH.
001840
001850 01  PRICE-HISTORY-RECORD.
001860     05  PH-SYMBOL                    PIC X(15).
001870     05  PH-TIMESTAMP                 PIC X(19).
001880     05  PH-CLOSE                     PIC S9(9)V9(4).
001890     05  FILLER                       PIC X(06).
001900
001910 FD  ALERTOUT
001920     RECORDING MODE IS F.
001930
001940 01  ALERT-OUT-LINE                   PIC X(200).
001950
001960 FD  METRICSOUT
001970     RECORDING MODE IS F.
001980
001990 01  METRICS-OUT-LINE                 PIC X(80).
002000
002010 WORKING-STORAGE SECTION.
002020
002030 01  SWITCHES.
002040     05  ALL-RECORDS-PROCESSED-SWITCH     PIC X   VALUE "N".
002050         88  ALL-RECORDS-PROCESSED               VALUE "Y".
002060     05  QUOTE-FEED-EOF-SWITCH             PIC X  VALUE "N".
002070         88  QUOTE-FEED-EOF                      VALUE "Y".
002080     05  HISTORY-FEED-EOF-SWITCH           PIC X  VALUE "N".
002090         88  HISTORY-FEED-EOF                    VALUE "Y".
002100     05  ALARM-TRIGGERED-SWITCH           PIC X   VALUE "N".
002110         88  ALARM-TRIGGERED                     VALUE "Y".
002120     05  ALARM-ERROR-SWITCH               PIC X   VALUE "N".
002130         88  ALARM-IN-ERROR                      VALUE "Y".
002140     05  QUOTE-FOUND-SWITCH                PIC X  VALUE "N".
002150         88  QUOTE-FOUND                         VALUE "Y".
002160     05  SQRT-CONVERGED-SWITCH            PIC X   VALUE "N".
002170         88  SQRT-CONVERGED                      VALUE "Y".
002180     05  FILLER                            PIC X(2).
002190
002200 01  FILE-STATUS-FIELDS.
002210     05  NEWALM-FILE-STATUS      PIC XX.
002220         88  NEWALM-SUCCESSFUL           VALUE "00".
002230     05  ALERTOUT-FILE-STATUS    PIC XX.
002240         88  ALERTOUT-SUCCESSFUL         VALUE "00".
002250     05  METRICSOUT-FILE-STATUS  PIC XX.
002260         88  METRICSOUT-SUCCESSFUL       VALUE "00".
002270     05  FILLER                  PIC X(4).
002280
002290*****************************************************************
002300*    RUN METRICS - ACCUMULATED THROUGH THE SCAN, EDITED AND
002310*    WRITTEN TO METRICSOUT AT 2900 (CR-0248).
002320*****************************************************************
002330 01  WS-RUN-METRICS.
002340     05  WS-ALARMS-TRIGGERED       PIC 9(5)   COMP.
002350     05  WS-ALARMS-PENDING         PIC 9(5)   COMP.
002360     05  WS-ALARMS-EMAIL-FAILED    PIC 9(5)   COMP.
002370     05  WS-ALARMS-ERROR           PIC 9(5)   COMP.
002380     05  FILLER                    PIC X(4).
002390
002400 77  WS-METRIC-EDIT-FIELD             PIC ZZZZ9.
002410
002420*****************************************************************
002430*    RUN TIMESTAMP - STAMPED ONTO LAST-CHECK-AT FOR EVERY
002440*    ALARM TOUCHED THIS RUN, AND INTO THE ALERT BODY.
002450*****************************************************************
002460 01  WS-CURRENT-DATE-9.
002470     05  WS-CURR-YYYY              PIC 9(4).
002480     05  WS-CURR-MM                PIC 9(2).
002490     05  WS-CURR-DD                PIC 9(2).
002500
002510 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-9
002520                                   PIC X(8).
002530
002540 01  WS-CURRENT-TIME-9.
002550     05  WS-CURR-HH                PIC 9(2).
002560     05  WS-CURR-MN                PIC 9(2).
002570     05  WS-CURR-SS                PIC 9(2).
002580     05  WS-CURR-HUNDREDTHS        PIC 9(2).
002590
002600 01  WS-CURRENT-TIME-X REDEFINES WS-CURRENT-TIME-9
002610                                   PIC X(8).
002620
002630 01  WS-RUN-TIMESTAMP-TEXT           PIC X(19).
002640
002650*****************************************************************
002660*    ALARM MASTER RECORD - SAME LAYOUT AS ALM1000 (SEE THAT
002670*    PROGRAM'S BANNER - THIS SHOP HAS NEVER COPYBOOKED RECORDS).
002680*****************************************************************
002690 01  ALARM-MASTER-RECORD.
002700     05  AM-ALARM-ID                  PIC 9(6).
002710     05  AM-ASSET-CLASS               PIC X(6).
002720         88  AM-CLASS-CRYPTO                  VALUE "CRYPTO".
002730         88  AM-CLASS-FOREX                   VALUE "FOREX ".
002740         88  AM-CLASS-STOCK                   VALUE "STOCK ".
002750     05  AM-ASSET-SYMBOL              PIC X(15).
002760     05  AM-ALARM-TYPE                PIC X(9).
002770         88  AM-TYPE-PRICE                    VALUE "PRICE    ".
002780         88  AM-TYPE-RSI                      VALUE "RSI      ".
002790         88  AM-TYPE-BOLLINGER                VALUE "BOLLINGER".
002800     05  AM-PARM-AREA.
002810         10  AM-PARM-PRICE.
002820             15  AM-TARGET-PRICE          PIC S9(9)V9(4).
002830             15  AM-DIRECTION             PIC X(5).
002840                 88  AM-DIR-ABOVE                 VALUE "ABOVE".
002850                 88  AM-DIR-BELOW                 VALUE "BELOW".
002860             15  FILLER                   PIC X(4).
002870         10  AM-PARM-RSI REDEFINES AM-PARM-PRICE.
002880             15  AM-RSI-PERIOD            PIC 9(3).
002890             15  AM-RSI-THRESHOLD         PIC 9(3)V9(2).
002900             15  FILLER                   PIC X(14).
002910         10  AM-PARM-BOLLINGER REDEFINES AM-PARM-PRICE.
002920             15  AM-BOLL-PERIOD           PIC 9(3).
002930             15  AM-BOLL-STD-DEV          PIC 9(2)V9(2).
002940             15  FILLER                   PIC X(15).
002950     05  AM-EMAIL                     PIC X(60).
002960     05  AM-CREATED-AT                PIC X(19).
002970     05  AM-STATUS                    PIC X(10).
002980         88  AM-STATUS-PENDING                VALUE "PENDING   ".
002990         88  AM-STATUS-PROCESSING             VALUE "PROCESSING".
003000         88  AM-STATUS-SENT                   VALUE "SENT      ".
003010         88  AM-STATUS-FAILED                 VALUE "FAILED    ".
003020     05  AM-LAST-ERROR                PIC X(50).
003030     05  AM-LAST-CHECK-AT             PIC X(19).
003040     05  AM-AUDIT-RESERVED-AREA       PIC X(10).
003050
003060*****************************************************************
003070*    PRICE QUOTE TABLE - LOADED ONCE AT 0120, SEARCHED FOR
003080*    EVERY PRICE ALARM (CR-0067 - SEARCH REPLACED A LINEAR
003090*    PERFORM VARYING SCAN WHEN THE FEED PASSED 1500 SYMBOLS).
003100*****************************************************************
003110 01  WS-QUOTE-TABLE-CONTROL.
003120     05  WS-QUOTE-COUNT               PIC 9(4)   COMP.
003130     05  FILLER                       PIC X(4).
003140
003150 01  WS-QUOTE-TABLE.
003160     05  WQ-ENTRY OCCURS 2000 TIMES
003170                  INDEXED BY WQ-IDX.
003180         10  WQ-SYMBOL                PIC X(15).
003190         10  WQ-PRICE                 PIC S9(9)V9(4).
003200     05  FILLER                       PIC X(1).
003210
003220*****************************************************************
003230*    PRICE HISTORY TABLE - LOADED ONCE AT 0130.  THE FEED
003240*    ARRIVES SORTED BY SYMBOL, THEN TIMESTAMP ASCENDING
003250*    (CR-0271 - WIDENED TO 500 PER-SYMBOL CLOSES).
003260*****************************************************************
003270 01  WS-HISTORY-TABLE-CONTROL.
003280     05  WS-HISTORY-COUNT             PIC 9(4)   COMP.
003290     05  FILLER                       PIC X(4).
003300
003310 01  WS-HISTORY-TABLE.
003320     05  WH-ENTRY OCCURS 5000 TIMES
003330                  INDEXED BY WH-IDX.
003340         10  WH-SYMBOL                PIC X(15).
003350         10  WH-TIMESTAMP             PIC X(19).
003360         10  WH-CLOSE                 PIC S9(9)V9(4).
003370     05  FILLER                       PIC X(1).
003380
003390*****************************************************************
003400*    PER-ALARM WORK TABLE OF CLOSES FOR THE CURRENT SYMBOL,
003410*    COLLECTED IN ASCENDING TIMESTAMP ORDER FROM WS-HISTORY-
003420*    TABLE, AND THE DERIVED DELTA/GAIN/LOSS SERIES.
003430*****************************************************************
003440 01  WS-CLOSE-WORK-CONTROL.
003450     05  WS-CLOSE-COUNT               PIC 9(4)   COMP.
003460     05  WS-DELTA-COUNT               PIC 9(4)   COMP.
003470     05  FILLER                       PIC X(4).
003480
003490 01  WS-CLOSE-WORK-TABLE.
003500     05  WC-CLOSE OCCURS 500 TIMES
003510                  INDEXED BY WC-IDX     PIC S9(9)V9(4).
003520     05  FILLER                        PIC X(1).
003530
003540 01  WS-DELTA-WORK-TABLE.
003550     05  WD-GAIN OCCURS 500 TIMES
003560                 INDEXED BY WD-IDX      PIC S9(9)V9(6).
003570     05  FILLER                        PIC X(1).
003580 01  WS-LOSS-WORK-TABLE.
003590     05  WL-LOSS OCCURS 500 TIMES
003600                 INDEXED BY WL-IDX      PIC S9(9)V9(6).
003610     05  FILLER                        PIC X(1).
003620
003630*****************************************************************
003640*    RSI WORKING FIELDS - INTERMEDIATE ARITHMETIC CARRIED TO
003650*    SIX DECIMALS, COMPARED AT TWO (CR-0305).
003660*****************************************************************
003670 01  WS-RSI-WORK-AREA.
003680     05  WS-RSI-SUM-GAIN              PIC S9(9)V9(6).
003690     05  WS-RSI-SUM-LOSS              PIC S9(9)V9(6).
003700     05  WS-RSI-AVG-GAIN              PIC S9(9)V9(6).
003710     05  WS-RSI-AVG-LOSS              PIC S9(9)V9(6).
003720     05  WS-RSI-RS                    PIC S9(9)V9(6).
003730     05  WS-RSI-VALUE                 PIC S9(3)V9(6).
003740     05  WS-RSI-VALUE-ROUNDED         PIC S9(3)V9(2).
003750     05  WS-RSI-SUB                   PIC 9(4)   COMP.
003760     05  FILLER                       PIC X(4).
003770
003780*****************************************************************
003790*    BOLLINGER WORKING FIELDS.
003800*****************************************************************
003810 01  WS-BOLL-WORK-AREA.
003820     05  WS-BOLL-SUM-CLOSE            PIC S9(11)V9(6).
003830     05  WS-BOLL-MEAN                 PIC S9(9)V9(6).
003840     05  WS-BOLL-SUM-SQ-DIFF          PIC S9(11)V9(6).
003850     05  WS-BOLL-DIFF                 PIC S9(9)V9(6).
003860     05  WS-BOLL-VARIANCE             PIC S9(9)V9(6).
003870     05  WS-BOLL-STD-DEV-CALC         PIC S9(9)V9(6).
003880     05  WS-BOLL-UPPER-BAND           PIC S9(9)V9(4).
003890     05  WS-BOLL-LOWER-BAND           PIC S9(9)V9(4).
003900     05  WS-BOLL-LAST-CLOSE           PIC S9(9)V9(4).
003910     05  WS-BOLL-SUB                  PIC 9(4)   COMP.
003920     05  FILLER                       PIC X(4).
003930
003940*****************************************************************
003950*    SQUARE ROOT BY NEWTON-RAPHSON ITERATION - THIS SHOP'S
003960*    COMPILER HAS NO SQRT FUNCTION (CR-0044).
003970*****************************************************************
003980 01  WS-SQRT-WORK-AREA.
003990     05  WS-SQRT-INPUT                PIC S9(11)V9(6).
004000     05  WS-SQRT-RESULT               PIC S9(9)V9(6).
004010     05  WS-SQRT-NEXT                 PIC S9(9)V9(6).
004020     05  WS-SQRT-DIFF                 PIC S9(9)V9(6).
004030     05  WS-SQRT-ITERATIONS           PIC 9(2)   COMP.
004040     05  FILLER                       PIC X(4).
004050
004060*****************************************************************
004070*    ALERT MESSAGE WORK AREAS (2700 SERIES).
004080*****************************************************************
004090 01  WS-ALERT-CONDITION-LINE          PIC X(200).
004100 01  WS-PRICE-EDIT                    PIC Z(9)9.9(4).
004110 01  WS-PERIOD-EDIT                   PIC ZZ9.
004120 01  WS-THRESHOLD-EDIT                PIC ZZ9.99.
004130 01  WS-STD-DEV-EDIT                  PIC Z9.99.
004140
004150 PROCEDURE DIVISION.
004160
004170******************************************************************
004180*    MAIN PROCESSING LOOP.  LOADS THE MARKET DATA TABLES, THEN
004190*    SCANS THE OLD ALARM MASTER UNTIL EXHAUSTED, THEN WRITES THE
004200*    RUN METRICS AND STOPS.
004210******************************************************************
004220 0100-PROCESS-ALARM-BATCH.
004230
004240     PERFORM 0110-INITIALIZE-RUN.
004250     OPEN INPUT  OLDALM
004260                 PRICEQ
004270                 PRICEH
004280          OUTPUT NEWALM
004290                 ALERTOUT
004300                 METRICSOUT.
004310     PERFORM 0120-LOAD-PRICE-QUOTE-TABLE.
004320     PERFORM 0130-LOAD-PRICE-HISTORY-TABLE.
004330     PERFORM 1000-PROCESS-ALARM-RECORD
004340         UNTIL ALL-RECORDS-PROCESSED.
004350     PERFORM 2900-WRITE-RUN-METRICS.
004360     CLOSE OLDALM
004370           PRICEQ
004380           PRICEH
004390           NEWALM
004400           ALERTOUT
004410           METRICSOUT.
004420     STOP RUN.
004430
004440******************************************************************
004450*    ESTABLISHES THE RUN TIMESTAMP AND CLEARS THE RUN METRICS.
004460*    SEE Y2K-0004 - RE-CODED TO PULL A 4-DIGIT CENTURY.
004470******************************************************************
004480 0110-INITIALIZE-RUN.
004490
004500     ACCEPT WS-CURRENT-DATE-9 FROM DATE YYYYMMDD.
004510     ACCEPT WS-CURRENT-TIME-9 FROM TIME.
004520     STRING WS-CURR-YYYY  "-"
004530            WS-CURR-MM    "-"
004540            WS-CURR-DD    " "
004550            WS-CURR-HH    ":"
004560            WS-CURR-MN    ":"
004570            WS-CURR-SS
004580            DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP-TEXT.
004590     MOVE ZERO TO WS-ALARMS-TRIGGERED
004600                  WS-ALARMS-PENDING
004610                  WS-ALARMS-EMAIL-FAILED
004620                  WS-ALARMS-ERROR
004630                  WS-QUOTE-COUNT
004640                  WS-HISTORY-COUNT.
004650     MOVE "N" TO QUOTE-FEED-EOF-SWITCH.
004660     MOVE "N" TO HISTORY-FEED-EOF-SWITCH.
004670
004680******************************************************************
004690*    LOADS THE ENTIRE CURRENT-PRICE QUOTE FEED INTO WS-QUOTE-
004700*    TABLE - ONE ENTRY PER SYMBOL.
004710******************************************************************
004720 0120-LOAD-PRICE-QUOTE-TABLE.
004730
004740     SET WQ-IDX TO 1.
004750     PERFORM 0125-LOAD-ONE-QUOTE-RECORD
004760         UNTIL QUOTE-FEED-EOF.
004770
004780******************************************************************
004790*    READS ONE QUOTE RECORD AND, IF ROOM REMAINS IN THE TABLE,
004800*    STORES IT AT THE NEXT SUBSCRIPT.
004810******************************************************************
004820 0125-LOAD-ONE-QUOTE-RECORD.
004830
004840     READ PRICEQ
004850         AT END
004860             SET QUOTE-FEED-EOF TO TRUE.
004870     IF NOT QUOTE-FEED-EOF
004880         IF WS-QUOTE-COUNT < 2000
004890             ADD 1 TO WS-QUOTE-COUNT
004900             MOVE PQ-SYMBOL TO WQ-SYMBOL (WQ-IDX)
004910             MOVE PQ-PRICE  TO WQ-PRICE (WQ-IDX)
004920             SET WQ-IDX UP BY 1.
004930
004940******************************************************************
004950*    LOADS THE ENTIRE PRICE HISTORY FEED INTO WS-HISTORY-TABLE.
004960*    THE FEED IS ALREADY SORTED BY SYMBOL/TIMESTAMP ASCENDING.
004970******************************************************************
004980 0130-LOAD-PRICE-HISTORY-TABLE.
004990
005000     SET WH-IDX TO 1.
005010     PERFORM 0135-LOAD-ONE-HISTORY-RECORD
005020         UNTIL HISTORY-FEED-EOF.
005030
005040******************************************************************
005050*    READS ONE HISTORY RECORD AND, IF ROOM REMAINS IN THE TABLE,
005060*    STORES IT AT THE NEXT SUBSCRIPT.
005070******************************************************************
005080 0135-LOAD-ONE-HISTORY-RECORD.
005090
005100     READ PRICEH
005110         AT END
005120             SET HISTORY-FEED-EOF TO TRUE.
005130     IF NOT HISTORY-FEED-EOF
005140         IF WS-HISTORY-COUNT < 5000
005150             ADD 1 TO WS-HISTORY-COUNT
005160             MOVE PH-SYMBOL    TO WH-SYMBOL (WH-IDX)
005170             MOVE PH-TIMESTAMP TO WH-TIMESTAMP (WH-IDX)
005180             MOVE PH-CLOSE     TO WH-CLOSE (WH-IDX)
005190             SET WH-IDX UP BY 1.
005200
005210******************************************************************
005220*    ONE PASS OF THE MAIN SCAN - READ THE NEXT OLD MASTER
005230*    RECORD, EVALUATE IT IF PENDING, AND REWRITE IT (UNLESS THE
005240*    ALARM JUST TRIGGERED AND WAS SUCCESSFULLY NOTIFIED).
005250******************************************************************
005260 1000-PROCESS-ALARM-RECORD.
005270
005280     READ OLDALM INTO ALARM-MASTER-RECORD
005290         AT END
005300             SET ALL-RECORDS-PROCESSED TO TRUE.
005310     IF NOT ALL-RECORDS-PROCESSED
005320         IF AM-STATUS-PENDING
005330             PERFORM 1100-EVALUATE-PENDING-ALARM
005340         ELSE
005350             PERFORM 1800-WRITE-NEW-ALARM-MASTER.
005360
005370******************************************************************
005380*    STAMPS THE ALARM PROCESSING, DISPATCHES TO THE CONDITION
005390*    EVALUATOR FOR THE ALARM'S TYPE, AND DISPOSITIONS THE
005400*    RESULT (TRIGGERED / NOT TRIGGERED / ERROR).
005410******************************************************************
005420 1100-EVALUATE-PENDING-ALARM.
005430
005440     SET AM-STATUS-PROCESSING TO TRUE.
005450     MOVE WS-RUN-TIMESTAMP-TEXT TO AM-LAST-CHECK-AT.
005460     MOVE "N" TO ALARM-TRIGGERED-SWITCH.
005470     MOVE "N" TO ALARM-ERROR-SWITCH.
005480     IF AM-TYPE-PRICE
005490         PERFORM 2200-EVALUATE-PRICE-ALARM
005500     ELSE IF AM-TYPE-RSI
005510         PERFORM 2300-EVALUATE-RSI-ALARM
005520     ELSE IF AM-TYPE-BOLLINGER
005530         PERFORM 2400-EVALUATE-BOLLINGER-ALARM
005540     ELSE
005550         MOVE "Y" TO ALARM-ERROR-SWITCH
005560         MOVE "ALARM TYPE NOT RECOGNIZED" TO AM-LAST-ERROR.
005570     IF ALARM-IN-ERROR
005580         PERFORM 2800-SET-ALARM-ERROR
005590         PERFORM 1800-WRITE-NEW-ALARM-MASTER
005600     ELSE IF ALARM-TRIGGERED
005610         PERFORM 2700-COMPOSE-AND-SEND-ALERT
005620     ELSE
005630         SET AM-STATUS-PENDING TO TRUE
005640         ADD 1 TO WS-ALARMS-PENDING
005650         PERFORM 1800-WRITE-NEW-ALARM-MASTER.
005660
005670******************************************************************
005680*    WRITES THE CURRENT ALARM-MASTER-RECORD TO THE NEW MASTER.
005690*    A NEW-MASTER WRITE FAILURE IS FATAL (SEE ALM1000 - SAME
005700*    HOUSE RULE FOR MASTER-FILE PROGRAMS THROUGHOUT THIS SHOP).
005710******************************************************************
005720 1800-WRITE-NEW-ALARM-MASTER.
005730
005740     WRITE NEW-ALARM-RECORD-AREA FROM ALARM-MASTER-RECORD.
005750     IF NOT NEWALM-SUCCESSFUL
005760         DISPLAY "WRITE ERROR ON NEWALM FOR ALARM ID "
005770             AM-ALARM-ID
005780         DISPLAY "FILE STATUS CODE IS " NEWALM-FILE-STATUS
005790         SET ALL-RECORDS-PROCESSED TO TRUE.
005800
005810******************************************************************
005820*    PRICE ALARM - FETCHES THE CURRENT QUOTE AND TESTS THE
005830*    DIRECTION.  A MISSING QUOTE IS "NOT TRIGGERED", NOT AN
005840*    ERROR - THE ALARM SIMPLY WAITS FOR THE NEXT RUN.
005850******************************************************************
005860 2200-EVALUATE-PRICE-ALARM.
005870
005880     MOVE "N" TO QUOTE-FOUND-SWITCH.
005890     MOVE "N" TO ALARM-TRIGGERED-SWITCH.
005900     SET WQ-IDX TO 1.
005910     SEARCH WQ-ENTRY
005920         AT END
005930             CONTINUE
005940         WHEN WQ-SYMBOL (WQ-IDX) = AM-ASSET-SYMBOL
005950             SET QUOTE-FOUND TO TRUE.
005960     IF QUOTE-FOUND
005970         PERFORM 2210-TEST-PRICE-DIRECTION.
005980
005990 2210-TEST-PRICE-DIRECTION.
006000
006010     IF AM-DIRECTION = "ABOVE"
006020         IF WQ-PRICE (WQ-IDX) >= AM-TARGET-PRICE
006030             MOVE "Y" TO ALARM-TRIGGERED-SWITCH
006040     ELSE
006050         IF WQ-PRICE (WQ-IDX) <= AM-TARGET-PRICE
006060             MOVE "Y" TO ALARM-TRIGGERED-SWITCH.
006070
006080******************************************************************
006090*    RSI ALARM - COLLECTS THE SYMBOL'S CLOSING SERIES, COMPUTES
006100*    THE RSI OVER AM-RSI-PERIOD AND TESTS RSI <= THRESHOLD.
006110******************************************************************
006120 2300-EVALUATE-RSI-ALARM.
006130
006140     PERFORM 2100-COLLECT-HISTORY-CLOSES.
006150     IF WS-CLOSE-COUNT < AM-RSI-PERIOD + 1
006160         MOVE "N" TO ALARM-TRIGGERED-SWITCH
006170     ELSE
006180         PERFORM 2500-COMPUTE-RSI-INDICATOR
006190         IF WS-RSI-AVG-LOSS = ZERO AND WS-RSI-AVG-GAIN = ZERO
006200             MOVE "N" TO ALARM-TRIGGERED-SWITCH
006210         ELSE
006220             IF WS-RSI-VALUE-ROUNDED <= AM-RSI-THRESHOLD
006230                 MOVE "Y" TO ALARM-TRIGGERED-SWITCH
006240             ELSE
006250                 MOVE "N" TO ALARM-TRIGGERED-SWITCH.
006260
006270******************************************************************
006280*    BOLLINGER ALARM - COLLECTS THE SYMBOL'S CLOSING SERIES,
006290*    COMPUTES THE BANDS OVER AM-BOLL-PERIOD, AND TESTS THE MOST
006300*    RECENT CLOSE FOR A BREAKOUT IN EITHER DIRECTION.
006310******************************************************************
006320 2400-EVALUATE-BOLLINGER-ALARM.
006330
006340     PERFORM 2100-COLLECT-HISTORY-CLOSES.
006350     IF WS-CLOSE-COUNT < AM-BOLL-PERIOD
006360         MOVE "N" TO ALARM-TRIGGERED-SWITCH
006370     ELSE
006380         PERFORM 2600-COMPUTE-BOLLINGER-BANDS
006390         IF WS-BOLL-LAST-CLOSE >= WS-BOLL-UPPER-BAND OR
006400            WS-BOLL-LAST-CLOSE <= WS-BOLL-LOWER-BAND
006410             MOVE "Y" TO ALARM-TRIGGERED-SWITCH
006420         ELSE
006430             MOVE "N" TO ALARM-TRIGGERED-SWITCH.
006440
006450******************************************************************
006460*    COLLECTS THE CLOSING SERIES FOR AM-ASSET-SYMBOL FROM
006470*    WS-HISTORY-TABLE, IN ASCENDING TIMESTAMP ORDER (THE FEED
006480*    IS ALREADY IN THAT ORDER, SO A SIMPLE FORWARD SCAN
006490*    PRESERVES IT).
006500******************************************************************
006510 2100-COLLECT-HISTORY-CLOSES.
006520
006530     MOVE ZERO TO WS-CLOSE-COUNT.
006540     SET WH-IDX TO 1.
006550     PERFORM 2110-COLLECT-ONE-HISTORY-CLOSE
006560         UNTIL WH-IDX > WS-HISTORY-COUNT.
006570
006580 2110-COLLECT-ONE-HISTORY-CLOSE.
006590
006600     IF WH-SYMBOL (WH-IDX) = AM-ASSET-SYMBOL
006610         PERFORM 2120-STORE-ONE-CLOSE.
006620     SET WH-IDX UP BY 1.
006630
006640 2120-STORE-ONE-CLOSE.
006650
006660     IF WS-CLOSE-COUNT < 500
006670         ADD 1 TO WS-CLOSE-COUNT
006680         MOVE WH-CLOSE (WH-IDX) TO WC-CLOSE (WS-CLOSE-COUNT).
006690
006700******************************************************************
006710*    RSI = 100 - (100 / (1 + RS)), RS = AVG-GAIN / AVG-LOSS,
006720*    OVER THE LAST AM-RSI-PERIOD DELTAS OF THE CLOSING SERIES
006730*    (SIMPLE ROLLING MEAN - NOT WILDER'S SMOOTHING).
006740******************************************************************
006750 2500-COMPUTE-RSI-INDICATOR.
006760
006770     MOVE ZERO TO WS-DELTA-COUNT.
006780     MOVE 2 TO WS-RSI-SUB.
006790     PERFORM 2510-BUILD-ONE-DELTA
006800         UNTIL WS-RSI-SUB > WS-CLOSE-COUNT.
006810     MOVE ZERO TO WS-RSI-SUM-GAIN.
006820     MOVE ZERO TO WS-RSI-SUM-LOSS.
006830     COMPUTE WS-RSI-SUB = WS-DELTA-COUNT - AM-RSI-PERIOD + 1.
006840     PERFORM 2530-ADD-ONE-DELTA-TO-SUM
006850         UNTIL WS-RSI-SUB > WS-DELTA-COUNT.
006860     COMPUTE WS-RSI-AVG-GAIN ROUNDED =
006870         WS-RSI-SUM-GAIN / AM-RSI-PERIOD.
006880     COMPUTE WS-RSI-AVG-LOSS ROUNDED =
006890         WS-RSI-SUM-LOSS / AM-RSI-PERIOD.
006900     IF WS-RSI-AVG-LOSS = ZERO
006910         PERFORM 2540-SET-RSI-NO-LOSS
006920     ELSE
006930         PERFORM 2550-COMPUTE-RSI-FROM-RS.
006940
006950******************************************************************
006960*    BUILDS ONE ENTRY OF THE GAIN/LOSS DELTA SERIES FROM TWO
006970*    ADJACENT CLOSES.
006980******************************************************************
006990 2510-BUILD-ONE-DELTA.
007000
007010     ADD 1 TO WS-DELTA-COUNT.
007020     IF WC-CLOSE (WS-RSI-SUB) > WC-CLOSE (WS-RSI-SUB - 1)
007030         PERFORM 2515-SET-GAIN-DELTA
007040     ELSE
007050         IF WC-CLOSE (WS-RSI-SUB) < WC-CLOSE (WS-RSI-SUB - 1)
007060             PERFORM 2520-SET-LOSS-DELTA
007070         ELSE
007080             MOVE ZERO TO WD-GAIN (WS-DELTA-COUNT)
007090             MOVE ZERO TO WL-LOSS (WS-DELTA-COUNT).
007100     ADD 1 TO WS-RSI-SUB.
007110
007120 2515-SET-GAIN-DELTA.
007130
007140     COMPUTE WD-GAIN (WS-DELTA-COUNT) =
007150         WC-CLOSE (WS-RSI-SUB) - WC-CLOSE (WS-RSI-SUB - 1).
007160     MOVE ZERO TO WL-LOSS (WS-DELTA-COUNT).
007170
007180 2520-SET-LOSS-DELTA.
007190
007200     COMPUTE WL-LOSS (WS-DELTA-COUNT) =
007210         WC-CLOSE (WS-RSI-SUB - 1) - WC-CLOSE (WS-RSI-SUB).
007220     MOVE ZERO TO WD-GAIN (WS-DELTA-COUNT).
007230
007240 2530-ADD-ONE-DELTA-TO-SUM.
007250
007260     ADD WD-GAIN (WS-RSI-SUB) TO WS-RSI-SUM-GAIN.
007270     ADD WL-LOSS (WS-RSI-SUB) TO WS-RSI-SUM-LOSS.
007280     ADD 1 TO WS-RSI-SUB.
007290
007300 2540-SET-RSI-NO-LOSS.
007310
007320     IF WS-RSI-AVG-GAIN > ZERO
007330         MOVE 100 TO WS-RSI-VALUE-ROUNDED
007340     ELSE
007350         MOVE ZERO TO WS-RSI-VALUE-ROUNDED.
007360
007370 2550-COMPUTE-RSI-FROM-RS.
007380
007390     COMPUTE WS-RSI-RS ROUNDED =
007400         WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS.
007410     COMPUTE WS-RSI-VALUE ROUNDED =
007420         100 - (100 / (1 + WS-RSI-RS)).
007430     COMPUTE WS-RSI-VALUE-ROUNDED ROUNDED =
007440         WS-RSI-VALUE.
007450
007460******************************************************************
007470*    BOLLINGER BANDS OVER THE LAST AM-BOLL-PERIOD CLOSES.  SD
007480*    IS THE SAMPLE STANDARD DEVIATION (DIVISOR PERIOD - 1,
007490*    CR-0209).
007500******************************************************************
007510 2600-COMPUTE-BOLLINGER-BANDS.
007520
007530     MOVE ZERO TO WS-BOLL-SUM-CLOSE.
007540     COMPUTE WS-BOLL-SUB = WS-CLOSE-COUNT - AM-BOLL-PERIOD + 1.
007550     PERFORM 2610-ADD-ONE-CLOSE-TO-SUM
007560         UNTIL WS-BOLL-SUB > WS-CLOSE-COUNT.
007570     COMPUTE WS-BOLL-MEAN ROUNDED =
007580         WS-BOLL-SUM-CLOSE / AM-BOLL-PERIOD.
007590     MOVE ZERO TO WS-BOLL-SUM-SQ-DIFF.
007600     COMPUTE WS-BOLL-SUB = WS-CLOSE-COUNT - AM-BOLL-PERIOD + 1.
007610     PERFORM 2620-ADD-ONE-SQUARED-DIFF
007620         UNTIL WS-BOLL-SUB > WS-CLOSE-COUNT.
007630     IF AM-BOLL-PERIOD > 1
007640         COMPUTE WS-BOLL-VARIANCE ROUNDED =
007650             WS-BOLL-SUM-SQ-DIFF / (AM-BOLL-PERIOD - 1)
007660     ELSE
007670         MOVE ZERO TO WS-BOLL-VARIANCE.
007680     MOVE WS-BOLL-VARIANCE TO WS-SQRT-INPUT.
007690     PERFORM 2650-COMPUTE-SQUARE-ROOT.
007700     MOVE WS-SQRT-RESULT TO WS-BOLL-STD-DEV-CALC.
007710     COMPUTE WS-BOLL-UPPER-BAND ROUNDED =
007720         WS-BOLL-MEAN + (AM-BOLL-STD-DEV * WS-BOLL-STD-DEV-CALC).
007730     COMPUTE WS-BOLL-LOWER-BAND ROUNDED =
007740         WS-BOLL-MEAN - (AM-BOLL-STD-DEV * WS-BOLL-STD-DEV-CALC).
007750     MOVE WC-CLOSE (WS-CLOSE-COUNT) TO WS-BOLL-LAST-CLOSE.
007760
007770 2610-ADD-ONE-CLOSE-TO-SUM.
007780
007790     ADD WC-CLOSE (WS-BOLL-SUB) TO WS-BOLL-SUM-CLOSE.
007800     ADD 1 TO WS-BOLL-SUB.
007810
007820 2620-ADD-ONE-SQUARED-DIFF.
007830
007840     COMPUTE WS-BOLL-DIFF = WC-CLOSE (WS-BOLL-SUB) - WS-BOLL-MEAN.
007850     COMPUTE WS-BOLL-SUM-SQ-DIFF =
007860         WS-BOLL-SUM-SQ-DIFF + (WS-BOLL-DIFF * WS-BOLL-DIFF).
007870     ADD 1 TO WS-BOLL-SUB.
007880
007890******************************************************************
007900*    SQUARE ROOT OF WS-SQRT-INPUT BY NEWTON-RAPHSON ITERATION.
007910*    CONVERGES WHEN THE STEP IS UNDER ONE TEN-THOUSANDTH OR
007920*    AFTER 30 ITERATIONS, WHICHEVER COMES FIRST.
007930******************************************************************
007940 2650-COMPUTE-SQUARE-ROOT.
007950
007960     MOVE "N" TO SQRT-CONVERGED-SWITCH.
007970     MOVE ZERO TO WS-SQRT-ITERATIONS.
007980     IF WS-SQRT-INPUT = ZERO
007990         MOVE ZERO TO WS-SQRT-RESULT
008000     ELSE
008010         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
008020         PERFORM 2660-DO-ONE-NEWTON-STEP
008030             UNTIL SQRT-CONVERGED OR WS-SQRT-ITERATIONS > 30.
008040
008050******************************************************************
008060*    ONE NEWTON-RAPHSON STEP: NEXT = (X + INPUT/X) / 2.  STOPS
008070*    WHEN THE STEP SIZE DROPS BELOW ONE TEN-THOUSANDTH.
008080******************************************************************
008090 2660-DO-ONE-NEWTON-STEP.
008100
008110     COMPUTE WS-SQRT-NEXT ROUNDED =
008120         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2.
008130     COMPUTE WS-SQRT-DIFF = WS-SQRT-NEXT - WS-SQRT-RESULT.
008140     IF WS-SQRT-DIFF < ZERO
008150         COMPUTE WS-SQRT-DIFF = ZERO - WS-SQRT-DIFF.
008160     MOVE WS-SQRT-NEXT TO WS-SQRT-RESULT.
008170     ADD 1 TO WS-SQRT-ITERATIONS.
008180     IF WS-SQRT-DIFF < 0.0001
008190         SET SQRT-CONVERGED TO TRUE.
008200
008210******************************************************************
008220*    COMPOSES THE ALERT RECIPIENT, SUBJECT AND BODY AND WRITES
008230*    THE BLOCK TO ALERTOUT (CR-0327 - RECIPIENT LINE ADDED, THE
008240*    BLOCK NEVER CARRIED AM-EMAIL BEFORE AND HELP DESK COULD NOT
008250*    TELL WHO A GIVEN ALERT WAS FOR).  ON A SUCCESSFUL WRITE THE
008260*    ALARM IS ONE-SHOT - IT IS NOT REWRITTEN TO THE NEW MASTER.
008270*    ON A FAILED WRITE THE ALARM GOES TO FAILED WITH LAST-ERROR
008280*    SET (CR-0139).  CLOSING BODY LINE IS ONE STRING INTO ONE
008290*    RECORD, NOT TWO SEPARATE WRITES (CR-0329).
008300******************************************************************
008310 2700-COMPOSE-AND-SEND-ALERT.
008320
008330     MOVE SPACES TO ALERT-OUT-LINE.
008340     STRING "To: " AM-EMAIL
008350         DELIMITED BY SIZE INTO ALERT-OUT-LINE.
008360     WRITE ALERT-OUT-LINE.
008370     MOVE SPACES TO ALERT-OUT-LINE.
008380     STRING "Financial Alarm Triggered: " AM-ASSET-SYMBOL
008390         DELIMITED BY SIZE INTO ALERT-OUT-LINE.
008400     WRITE ALERT-OUT-LINE.
008410     MOVE SPACES TO ALERT-OUT-LINE.
008420     WRITE ALERT-OUT-LINE.
008430     MOVE "Financial Alarm Triggered!" TO ALERT-OUT-LINE.
008440     WRITE ALERT-OUT-LINE.
008450     MOVE SPACES TO ALERT-OUT-LINE.
008460     WRITE ALERT-OUT-LINE.
008470     MOVE SPACES TO ALERT-OUT-LINE.
008480     STRING "Asset: " AM-ASSET-SYMBOL
008490         DELIMITED BY SIZE INTO ALERT-OUT-LINE.
008500     WRITE ALERT-OUT-LINE.
008510     MOVE SPACES TO ALERT-OUT-LINE.
008520     STRING "Type: " AM-ALARM-TYPE
008530         DELIMITED BY SIZE INTO ALERT-OUT-LINE.
008540     WRITE ALERT-OUT-LINE.
008550     IF AM-TYPE-PRICE
008560         PERFORM 2750-BUILD-PRICE-CONDITION-LINE
008570     ELSE IF AM-TYPE-RSI
008580         PERFORM 2760-BUILD-RSI-CONDITION-LINE
008590     ELSE
008600         PERFORM 2770-BUILD-BOLLINGER-CONDITION-LINE.
008610     WRITE ALERT-OUT-LINE FROM WS-ALERT-CONDITION-LINE.
008620     MOVE SPACES TO ALERT-OUT-LINE.
008630     STRING "Time (UTC): " WS-RUN-TIMESTAMP-TEXT
008640         DELIMITED BY SIZE INTO ALERT-OUT-LINE.
008650     WRITE ALERT-OUT-LINE.
008660     MOVE SPACES TO ALERT-OUT-LINE.
008670     WRITE ALERT-OUT-LINE.
008680     STRING "This is an automated message from your Financial "
008690         "Alarm System."
008700         DELIMITED BY SIZE INTO ALERT-OUT-LINE.
008710     WRITE ALERT-OUT-LINE.
008720     MOVE SPACES TO ALERT-OUT-LINE.
008730     WRITE ALERT-OUT-LINE.
008740     IF ALERTOUT-SUCCESSFUL
008750         ADD 1 TO WS-ALARMS-TRIGGERED
008760     ELSE
008770         DISPLAY "WRITE ERROR ON ALERTOUT FOR ALARM ID "
008780             AM-ALARM-ID
008790         DISPLAY "FILE STATUS CODE IS " ALERTOUT-FILE-STATUS
008800         SET AM-STATUS-FAILED TO TRUE
008810         MOVE "Email sending failed" TO AM-LAST-ERROR
008820         ADD 1 TO WS-ALARMS-EMAIL-FAILED
008830         PERFORM 1800-WRITE-NEW-ALARM-MASTER.
008840
008850******************************************************************
008860*    BUILDS "Conditions: target-price=..., direction=..." FOR A
008870*    TRIGGERED PRICE ALARM.
008880******************************************************************
008890 2750-BUILD-PRICE-CONDITION-LINE.
008900
008910     MOVE AM-TARGET-PRICE TO WS-PRICE-EDIT.
008920     MOVE SPACES TO WS-ALERT-CONDITION-LINE.
008930     STRING "Conditions: target-price=" WS-PRICE-EDIT
008940            ", direction=" AM-DIRECTION
008950         DELIMITED BY SIZE INTO WS-ALERT-CONDITION-LINE.
008960
008970******************************************************************
008980*    BUILDS "Conditions: period=..., threshold=..." FOR A
008990*    TRIGGERED RSI ALARM.
009000******************************************************************
009010 2760-BUILD-RSI-CONDITION-LINE.
009020
009030     MOVE AM-RSI-PERIOD    TO WS-PERIOD-EDIT.
009040     MOVE AM-RSI-THRESHOLD TO WS-THRESHOLD-EDIT.
009050     MOVE SPACES TO WS-ALERT-CONDITION-LINE.
009060     STRING "Conditions: period=" WS-PERIOD-EDIT
009070            ", threshold=" WS-THRESHOLD-EDIT
009080         DELIMITED BY SIZE INTO WS-ALERT-CONDITION-LINE.
009090
009100******************************************************************
009110*    BUILDS "Conditions: period=..., std-dev=..." FOR A
009120*    TRIGGERED BOLLINGER ALARM.
009130******************************************************************
009140 2770-BUILD-BOLLINGER-CONDITION-LINE.
009150
009160     MOVE AM-BOLL-PERIOD  TO WS-PERIOD-EDIT.
009170     MOVE AM-BOLL-STD-DEV TO WS-STD-DEV-EDIT.
009180     MOVE SPACES TO WS-ALERT-CONDITION-LINE.
009190     STRING "Conditions: period=" WS-PERIOD-EDIT
009200            ", std-dev=" WS-STD-DEV-EDIT
009210         DELIMITED BY SIZE INTO WS-ALERT-CONDITION-LINE.
009220
009230******************************************************************
009240*    SETS FAILED STATUS FOR AN ALARM THAT RAISED A PROCESSING
009250*    ERROR (E.G. AN UNRECOGNIZED ALARM TYPE) - CR-0118, ONE BAD
009260*    ALARM MUST NOT ABORT THE REST OF THE RUN.
009270******************************************************************
009280 2800-SET-ALARM-ERROR.
009290
009300     SET AM-STATUS-FAILED TO TRUE.
009310     ADD 1 TO WS-ALARMS-ERROR.
009320
009330******************************************************************
009340*    WRITES THE END-OF-RUN METRICS REPORT (CR-0248 - EDITED
009350*    ZZZZ9 FIELDS PER THE STANDARD JOB-LOG FORMAT).  CR-0328 - THE
009360*    2910-2940 RANGE IS ONE PERFORM THRU - A WRITE FAILURE ON ANY
009370*    LINE GOES TO 2950-METRICS-EXIT SO THE REMAINING LINES ARE NOT
009380*    ATTEMPTED AGAINST A FILE THAT HAS ALREADY FAILED.
009390******************************************************************
009400 2900-WRITE-RUN-METRICS.
009410
009420     MOVE "ALARM PROCESSING COMPLETED" TO METRICS-OUT-LINE.
009430     WRITE METRICS-OUT-LINE.
009440     PERFORM 2910-WRITE-TRIGGERED-LINE THRU 2950-METRICS-EXIT.
009450
009460 2910-WRITE-TRIGGERED-LINE.
009470
009480     MOVE WS-ALARMS-TRIGGERED TO WS-METRIC-EDIT-FIELD.
009490     MOVE SPACES TO METRICS-OUT-LINE.
009500     STRING "ALARMS TRIGGERED    : " WS-METRIC-EDIT-FIELD
009510         DELIMITED BY SIZE INTO METRICS-OUT-LINE.
009520     WRITE METRICS-OUT-LINE.
009530     IF NOT METRICSOUT-SUCCESSFUL
009540         DISPLAY "WRITE ERROR ON METRICSOUT"
009550         DISPLAY "FILE STATUS CODE IS " METRICSOUT-FILE-STATUS
009560         GO TO 2950-METRICS-EXIT.
009570
009580 2920-WRITE-PENDING-LINE.
009590
009600     MOVE WS-ALARMS-PENDING TO WS-METRIC-EDIT-FIELD.
009610     MOVE SPACES TO METRICS-OUT-LINE.
009620     STRING "ALARMS PENDING      : " WS-METRIC-EDIT-FIELD
009630         DELIMITED BY SIZE INTO METRICS-OUT-LINE.
009640     WRITE METRICS-OUT-LINE.
009650     IF NOT METRICSOUT-SUCCESSFUL
009660         DISPLAY "WRITE ERROR ON METRICSOUT"
009670         DISPLAY "FILE STATUS CODE IS " METRICSOUT-FILE-STATUS
009680         GO TO 2950-METRICS-EXIT.
009690
009700 2930-WRITE-EMAIL-FAILED-LINE.
009710
009720     MOVE WS-ALARMS-EMAIL-FAILED TO WS-METRIC-EDIT-FIELD.
009730     MOVE SPACES TO METRICS-OUT-LINE.
009740     STRING "ALARMS EMAIL-FAILED : " WS-METRIC-EDIT-FIELD
009750         DELIMITED BY SIZE INTO METRICS-OUT-LINE.
009760     WRITE METRICS-OUT-LINE.
009770     IF NOT METRICSOUT-SUCCESSFUL
009780         DISPLAY "WRITE ERROR ON METRICSOUT"
009790         DISPLAY "FILE STATUS CODE IS " METRICSOUT-FILE-STATUS
009800         GO TO 2950-METRICS-EXIT.
009810
009820 2940-WRITE-ERROR-LINE.
009830
009840     MOVE WS-ALARMS-ERROR TO WS-METRIC-EDIT-FIELD.
009850     MOVE SPACES TO METRICS-OUT-LINE.
009860     STRING "ALARMS ERROR        : " WS-METRIC-EDIT-FIELD
009870         DELIMITED BY SIZE INTO METRICS-OUT-LINE.
009880     WRITE METRICS-OUT-LINE.
009890     IF NOT METRICSOUT-SUCCESSFUL
009900         DISPLAY "WRITE ERROR ON METRICSOUT"
009910         DISPLAY "FILE STATUS CODE IS " METRICSOUT-FILE-STATUS.
009920
009930 2950-METRICS-EXIT.
009940
009950     EXIT.
009960
009970
